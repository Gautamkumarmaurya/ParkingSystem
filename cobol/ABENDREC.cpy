000100******************************************************************
000200*    COPYBOOK   :  ABENDREC
000300*    DESCRIPTION :  SHOP-STANDARD ABEND TRACE RECORD.  WRITTEN TO
000400*                   SYSOUT BY 1000-ABEND-RTN IN EVERY BATCH JOB
000500*                   BEFORE THE FORCED DIVIDE-BY-ZERO ABEND.  SAME
000600*                   COPY MEMBER USED ACROSS ALL PARKING LOT JOBS.
000700*    MAINTENANCE :
000800*     01/01/85  JS   ORIGINAL COPY MEMBER.                        010185JS
000900*     09/14/87  RJH  CARRIED FORWARD UNCHANGED FOR LOT-1 JOBS.    091487RJ
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-LIT                PIC X(10) VALUE "**ABEND** ".
001300     05  PARA-NAME                PIC X(31).
001400     05  FILLER                   PIC X(1) VALUE SPACE.
001500     05  ABEND-REASON             PIC X(40).
001600     05  FILLER                   PIC X(1) VALUE SPACE.
001700     05  EXPECTED-VAL             PIC X(12).
001800     05  FILLER                   PIC X(1) VALUE SPACE.
001900     05  ACTUAL-VAL               PIC X(12).
002000     05  FILLER                   PIC X(22) VALUE SPACES.
002100 01  ABEND-SWITCHES.
002200     05  ZERO-VAL                 PIC 9 COMP VALUE 0.
002300     05  ONE-VAL                  PIC 9 COMP VALUE 1.
002400     05  FILLER                    PIC X(1).
