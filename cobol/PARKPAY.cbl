000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PARKPAY.
000400 AUTHOR. R J HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/12/87.
000700 DATE-COMPILED. 10/12/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ------------------------------------------------------------
001200*    10/12/87  RJH  ORIGINAL PROGRAM.  RECEIVES PAYMENT, MARKS    101287RJ
001300*                   THE HISTORY RECORD PAID AND FREES THE SLOT
001400*                   (REQ LOT-005).
001500*    04/03/91  RJH  HISTORY LOOKUP CHANGED TO A TABLE LOAD AT     040391RJ
001600*                   HOUSEKEEPING, REWRITTEN WHOLESALE AT CLEANUP -
001700*                   SAME CHANGE MADE TO PARKENTR'S VEHICLE LOOKUP.
001800*    11/20/95  CWT  CONVERTED PARKLOT FROM INDEXED TO RELATIVE    112095CW
001900*                   ORGANIZATION PER THE NEW SYSTEMS STANDARD.
002000*    03/19/96  CWT  PAID MARKER RECEIPT CONFIRMED TO CARRY ONLY   031996CW
002100*                   RCPT-STATUS - ALL OTHER FIELDS BLANK/ZERO.
002200*                   THIS IS BY DESIGN, NOT A DEFECT - DO NOT
002300*                   "FIX" BY FILLING THEM IN (REQ LOT-077).
002400*    ------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.
003900
004000     SELECT PARKTRAN-FILE
004100     ASSIGN TO PARKTRAN
004200       ORGANIZATION IS LINE SEQUENTIAL
004300       FILE STATUS IS TFCODE.
004400
004500     SELECT HISTORY
004600     ASSIGN TO HISTORY
004700       ORGANIZATION IS SEQUENTIAL
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS HFCODE.
005000
005100     SELECT PARKLOT
005200            ASSIGN       TO PARKLOT
005300            ORGANIZATION IS RELATIVE
005400            ACCESS MODE  IS DYNAMIC
005500            RELATIVE KEY IS WS-SLOT-RRN
005600            FILE STATUS  IS PFCODE.
005700
005800     SELECT RECEIPTS
005900     ASSIGN TO RECEIPTS
006000       ORGANIZATION IS SEQUENTIAL
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS RFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 80 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC                   PIC X(80).
007300
007400****** ONE PAYMENT REQUEST PER LINE - REGISTRATION NUMBER ONLY.
007500****** OTHER TRANSACTION TYPES ON THIS FILE ARE SKIPPED.
007600 FD  PARKTRAN-FILE
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS PARKTRAN-FD-REC.
007900 01  PARKTRAN-FD-REC              PIC X(67).
008000
008100****** LOADED INTO HIST-TAB AT HOUSEKEEPING, THE ONE MATCHING
008200****** UNPAID RECORD MARKED PAID IN MEMORY, REWRITTEN WHOLESALE
008300****** AT CLEANUP - SAME HABIT AS PARKENTR'S VEHICLE TABLE.
008400 FD  HISTORY
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 121 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS HISTORY-REC.
009000 01  HISTORY-REC.
009100     05  FILLER                   PIC X(6).
009200     05  FILLER                   PIC X(115).
009300
009400 FD  PARKLOT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 30 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS PARKLOT-REC.
010000 01  PARKLOT-REC.
010100     05  FILLER                   PIC X(4).
010200     05  FILLER                   PIC X(26).
010300
010400****** THE PAID MARKER RECEIPT IS APPENDED HERE IN RCPT-ID ORDER.
010500 FD  RECEIPTS
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 103 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS RECEIPT-REC.
011100 01  RECEIPT-REC.
011200     05  FILLER                   PIC X(6).
011300     05  FILLER                   PIC X(97).
011400
011500** QSAM FILE
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  TFCODE                   PIC X(2).
012000         88  NO-MORE-TRANS        VALUE "10".
012100     05  HFCODE                   PIC X(2).
012200         88  NO-MORE-HISTORY      VALUE "10".
012300     05  PFCODE                   PIC X(2).
012400         88  PARKLOT-FOUND        VALUE "00".
012500     05  RFCODE                   PIC X(2).
012550     05  FILLER                    PIC X(1).
012600
012700 COPY PARKTRAN.
012800 COPY PARKHIST.
012900 COPY PARKMSTR.
013000 COPY PARKRCT.
013300 77  WS-SLOT-RRN                  PIC 9(4) COMP.
013400
013500 01  HIST-TAB-HEADER.
013600     05  HIST-TAB-CNT             PIC 9(5) COMP.
013700     05  FILLER                    PIC X(1).
013800 01  HISTORY-TABLE.
013900     05  HIST-TAB-ENTRY OCCURS 3000 TIMES INDEXED BY HIST-IDX.
014000         10  HTAB-ID              PIC 9(6).
014100         10  HTAB-REG-NUMBER      PIC X(12).
014200         10  HTAB-VEH-TYPE        PIC X(12).
014300         10  HTAB-OWNER-NAME      PIC X(25).
014400         10  HTAB-PHONE           PIC X(12).
014500         10  HTAB-ENTRY-TIME      PIC X(14).
014600         10  HTAB-EXIT-TIME       PIC X(14).
014700         10  HTAB-DURATION-MIN    PIC 9(7).
014800         10  HTAB-AMOUNT          PIC S9(7)V99.
014900         10  HTAB-AMOUNT-R REDEFINES HTAB-AMOUNT PIC S9(9).
015000         10  HTAB-STATUS          PIC X(6).
015100             88  HTAB-UNPAID      VALUE "UNPAID".
015200             88  HTAB-PAID        VALUE "PAID  ".
015300         10  HTAB-ZONE            PIC X(1).
015400         10  HTAB-SLOT            PIC X(3).
015500
015600     05  FILLER                    PIC X(1).
015700 01  COUNTERS-AND-ACCUMULATORS.
015800     05  RECORDS-READ             PIC S9(7) COMP.
015900     05  RECORDS-PAID             PIC S9(7) COMP.
016000     05  RECORDS-REJECTED         PIC S9(7) COMP.
016100     05  RCPT-ID-SEQ              PIC 9(6).
016200
016300     05  FILLER                    PIC X(1).
016400 01  FLAGS-AND-SWITCHES.
016500     05  MORE-TRANS-SW            PIC X(1) VALUE "Y".
016600         88  NO-MORE-TRANS-RECS   VALUE "N".
016700     05  UNPAID-FOUND-SW          PIC X(1) VALUE "N".
016800         88  UNPAID-HIST-FOUND    VALUE "Y".
016900     05  SLOT-FOUND-SW            PIC X(1) VALUE "N".
017000         88  OWNED-SLOT-FOUND     VALUE "Y".
017050     05  FILLER                   PIC X(1).
017100
017200 COPY ABENDREC.
017300
017400 PROCEDURE DIVISION.
017500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017600     PERFORM 100-MAINLINE THRU 100-EXIT
017700             UNTIL NO-MORE-TRANS-RECS.
017800     PERFORM 900-CLEANUP THRU 900-EXIT.
017900     MOVE ZERO TO RETURN-CODE.
018000     GOBACK.
018100
018200 000-HOUSEKEEPING.
018300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018400     DISPLAY "******** BEGIN JOB PARKPAY ********".
018500     OPEN OUTPUT SYSOUT.
018600     OPEN INPUT PARKTRAN-FILE.
018700     OPEN INPUT HISTORY.
018800     OPEN I-O PARKLOT.
018900     OPEN EXTEND RECEIPTS.
019000     MOVE ZERO TO RECORDS-READ, RECORDS-PAID, RECORDS-REJECTED.
019100     MOVE ZERO TO HIST-TAB-CNT, RCPT-ID-SEQ.
019200
019300     PERFORM 050-LOAD-HISTORY-TABLE THRU 050-EXIT
019400             UNTIL NO-MORE-HISTORY.
019500     CLOSE HISTORY.
019600
019700     READ PARKTRAN-FILE INTO PARKTRAN-SHORT
019800         AT END
019900         MOVE "N" TO MORE-TRANS-SW
020000     END-READ.
020100 000-EXIT.
020200     EXIT.
020300
020400 050-LOAD-HISTORY-TABLE.
020500     MOVE "050-LOAD-HISTORY-TABLE" TO PARA-NAME.
020600     READ HISTORY INTO PARKING-HISTORY-REC
020700         AT END
020800         MOVE "10" TO HFCODE
020900         GO TO 050-EXIT
021000     END-READ.
021100     ADD +1 TO HIST-TAB-CNT.
021200     SET HIST-IDX TO HIST-TAB-CNT.
021300     MOVE HIST-ID          TO HTAB-ID(HIST-IDX).
021400     MOVE HIST-REG-NUMBER  TO HTAB-REG-NUMBER(HIST-IDX).
021500     MOVE HIST-VEH-TYPE    TO HTAB-VEH-TYPE(HIST-IDX).
021600     MOVE HIST-OWNER-NAME  TO HTAB-OWNER-NAME(HIST-IDX).
021700     MOVE HIST-PHONE       TO HTAB-PHONE(HIST-IDX).
021800     MOVE HIST-ENTRY-TIME  TO HTAB-ENTRY-TIME(HIST-IDX).
021900     MOVE HIST-EXIT-TIME   TO HTAB-EXIT-TIME(HIST-IDX).
022000     MOVE HIST-DURATION-MIN TO HTAB-DURATION-MIN(HIST-IDX).
022100     MOVE HIST-AMOUNT      TO HTAB-AMOUNT(HIST-IDX).
022200     MOVE HIST-STATUS      TO HTAB-STATUS(HIST-IDX).
022300     MOVE HIST-ZONE        TO HTAB-ZONE(HIST-IDX).
022400     MOVE HIST-SLOT        TO HTAB-SLOT(HIST-IDX).
022500 050-EXIT.
022600     EXIT.
022700
022800 100-MAINLINE.
022900     MOVE "100-MAINLINE" TO PARA-NAME.
023000     ADD +1 TO RECORDS-READ.
023100     IF PSHORT-TYPE EQUAL TO "P"
023200         PERFORM 200-PROCESS-PAYMENT THRU 200-EXIT
023300     END-IF.
023400
023500     READ PARKTRAN-FILE INTO PARKTRAN-SHORT
023600         AT END
023700         MOVE "N" TO MORE-TRANS-SW
023800     END-READ.
023900 100-EXIT.
024000     EXIT.
024100
024200 200-PROCESS-PAYMENT.
024300     MOVE "200-PROCESS-PAYMENT" TO PARA-NAME.
024400     MOVE "N" TO UNPAID-FOUND-SW.
024500     PERFORM 210-FIND-UNPAID-HISTORY THRU 210-EXIT
024600             VARYING HIST-IDX FROM 1 BY 1
024700             UNTIL HIST-IDX > HIST-TAB-CNT OR UNPAID-HIST-FOUND.
024800
024900     IF NOT UNPAID-HIST-FOUND
025000         DISPLAY "No unpaid bill found for this vehicle."
025100         ADD +1 TO RECORDS-REJECTED
025200         GO TO 200-EXIT.
025300
025400     MOVE "PAID  " TO HTAB-STATUS(HIST-IDX).
025500
025600     MOVE "N" TO SLOT-FOUND-SW.
025700     PERFORM 220-RELEASE-SLOT THRU 220-EXIT
025800             VARYING WS-SLOT-RRN FROM 1 BY 1
025900             UNTIL WS-SLOT-RRN > 50 OR OWNED-SLOT-FOUND.
026000
026100     PERFORM 230-WRITE-PAID-RECEIPT THRU 230-EXIT.
026200     PERFORM 240-DISPLAY-RESULT THRU 240-EXIT.
026300     ADD +1 TO RECORDS-PAID.
026400 200-EXIT.
026500     EXIT.
026600
026700 210-FIND-UNPAID-HISTORY.
026800     MOVE "210-FIND-UNPAID-HISTORY" TO PARA-NAME.
026900     IF HTAB-REG-NUMBER(HIST-IDX) EQUAL TO PSHORT-REG-NUMBER
027000        AND HTAB-UNPAID(HIST-IDX)
027100         MOVE "Y" TO UNPAID-FOUND-SW.
027200 210-EXIT.
027300     EXIT.
027400
027500*  NO PARKLOT RANDOM KEY ON REG-NUMBER, SO THE 50 SLOTS ARE READ
027600*  IN TURN BY RRN UNTIL THE OCCUPIED SLOT IS FOUND - SAME IDIOM
027700*  AS PARKEXIT'S 220-FIND-OCCUPIED-SLOT.
027800 220-RELEASE-SLOT.
027900     MOVE "220-RELEASE-SLOT" TO PARA-NAME.
028000     READ PARKLOT INTO PARKING-SLOT-REC
028100         INVALID KEY
028200             MOVE "** PROBLEM READING PARKLOT" TO ABEND-REASON
028300             MOVE PFCODE TO EXPECTED-VAL
028400             GO TO 1000-ABEND-RTN
028500     END-READ.
028600     IF PRKSLT-REG-NUMBER EQUAL TO PSHORT-REG-NUMBER
028700         MOVE "Y" TO SLOT-FOUND-SW
028800         MOVE "Available" TO PRKSLT-STATUS
028900         MOVE SPACES      TO PRKSLT-REG-NUMBER
029000         REWRITE PARKLOT-REC FROM PARKING-SLOT-REC
029100             INVALID KEY
029200                 MOVE "** PROBLEM REWRITING PARKLOT"
029300                                       TO ABEND-REASON
029400                 MOVE PFCODE TO EXPECTED-VAL
029500                 GO TO 1000-ABEND-RTN
029600         END-REWRITE
029700     END-IF.
029800 220-EXIT.
029900     EXIT.
030000
030100*  THE PAID MARKER RECEIPT CARRIES ONLY RCPT-STATUS - EVERY
030200*  OTHER FIELD IS LEFT BLANK/ZERO, THE SAME AS THE ORIGINAL
030300*  SYSTEM'S OWN PAYMENT RECEIPT (REQ LOT-077).
030400 230-WRITE-PAID-RECEIPT.
030500     MOVE "230-WRITE-PAID-RECEIPT" TO PARA-NAME.
030600     INITIALIZE PARKING-RECEIPT-REC.
030700     MOVE "PAID  " TO RCPT-STATUS.
030800     WRITE RECEIPT-REC FROM PARKING-RECEIPT-REC.
030900 230-EXIT.
031000     EXIT.
031100
031200 240-DISPLAY-RESULT.
031300     MOVE "240-DISPLAY-RESULT" TO PARA-NAME.
031400     DISPLAY "Payment received. Vehicle released and parking "
031500             "slot is available."
031600 240-EXIT.
031700     EXIT.
031800
031900 700-CLOSE-FILES.
032000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032100     CLOSE PARKTRAN-FILE, PARKLOT, RECEIPTS, SYSOUT.
032200 700-EXIT.
032300     EXIT.
032400
032500 800-REWRITE-HISTORY-FILE.
032600     MOVE "800-REWRITE-HISTORY-FILE" TO PARA-NAME.
032700     OPEN OUTPUT HISTORY.
032800     PERFORM 810-WRITE-HISTORY-ENTRY THRU 810-EXIT
032900             VARYING HIST-IDX FROM 1 BY 1
033000             UNTIL HIST-IDX > HIST-TAB-CNT.
033100     CLOSE HISTORY.
033200 800-EXIT.
033300     EXIT.
033400
033500 810-WRITE-HISTORY-ENTRY.
033600     MOVE "810-WRITE-HISTORY-ENTRY" TO PARA-NAME.
033700     INITIALIZE PARKING-HISTORY-REC.
033800     MOVE HTAB-ID(HIST-IDX)          TO HIST-ID.
033900     MOVE HTAB-REG-NUMBER(HIST-IDX)  TO HIST-REG-NUMBER.
034000     MOVE HTAB-VEH-TYPE(HIST-IDX)    TO HIST-VEH-TYPE.
034100     MOVE HTAB-OWNER-NAME(HIST-IDX)  TO HIST-OWNER-NAME.
034200     MOVE HTAB-PHONE(HIST-IDX)       TO HIST-PHONE.
034300     MOVE HTAB-ENTRY-TIME(HIST-IDX)  TO HIST-ENTRY-TIME.
034400     MOVE HTAB-EXIT-TIME(HIST-IDX)   TO HIST-EXIT-TIME.
034500     MOVE HTAB-DURATION-MIN(HIST-IDX) TO HIST-DURATION-MIN.
034600     MOVE HTAB-AMOUNT(HIST-IDX)      TO HIST-AMOUNT.
034700     MOVE HTAB-STATUS(HIST-IDX)      TO HIST-STATUS.
034800     MOVE HTAB-ZONE(HIST-IDX)        TO HIST-ZONE.
034900     MOVE HTAB-SLOT(HIST-IDX)        TO HIST-SLOT.
035000     WRITE HISTORY-REC FROM PARKING-HISTORY-REC.
035100 810-EXIT.
035200     EXIT.
035300
035400 900-CLEANUP.
035500     MOVE "900-CLEANUP" TO PARA-NAME.
035600     PERFORM 800-REWRITE-HISTORY-FILE THRU 800-EXIT.
035700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
035800     DISPLAY "** TRANSACTIONS READ **".
035900     DISPLAY RECORDS-READ.
036000     DISPLAY "** PAYMENTS RECEIVED **".
036100     DISPLAY RECORDS-PAID.
036200     DISPLAY "** TRANSACTIONS REJECTED **".
036300     DISPLAY RECORDS-REJECTED.
036400     DISPLAY "******** NORMAL END OF JOB PARKPAY ********".
036500 900-EXIT.
036600     EXIT.
036700
036800 1000-ABEND-RTN.
036900     WRITE SYSOUT-REC FROM ABEND-REC.
037000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037100     DISPLAY "*** ABNORMAL END OF JOB-PARKPAY ***" UPON CONSOLE.
037200     DIVIDE ZERO-VAL INTO ONE-VAL.
