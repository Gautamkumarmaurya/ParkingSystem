000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PARKINIT.
000400 AUTHOR. R J HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/14/87.
000700 DATE-COMPILED. 09/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ------------------------------------------------------------
001200*    09/14/87  RJH  ORIGINAL PROGRAM.  BUILDS THE 50-SLOT PARKING 091487RJ
001300*                   LOT MASTER FOR LOT-1 (REQ LOT-001).
001400*    03/02/88  RJH  ADDED THE ALREADY-INITIALIZED CHECK AFTER A   030288RJ
001500*                   SECOND RUN WIPED OUT A LIVE FILE IN ACCEPTANCE.
001600*    04/03/91  RJH  ZONE/SLOT BUILD MOVED TO A NESTED PERFORM     040391RJ
001700*                   VARYING SO THE SLOT CODE IS BUILT, NOT KEYED
001800*                   IN (REQ LOT-048).
001900*    11/20/95  CWT  CONVERTED PARKLOT FROM INDEXED TO RELATIVE    112095CW
002000*                   ORGANIZATION PER THE NEW SYSTEMS STANDARD.
002100*    01/22/99  DLK  YEAR-2000 CERTIFICATION.  WS-CURRENT-DATE-    012299DL
002200*                   FIELDS ALREADY CARRIED A 4-DIGIT YEAR. NO
002300*                   CODE CHANGE REQUIRED, RECORDED FOR THE AUDIT.
002400*    06/11/02  JMS  TICKET LOT-233.  CORRECTED THE SUCCESS MESSAGE061102JM
002500*                   WORDING TO MATCH THE OPERATIONS RUNBOOK.
002600*    ------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900     ASSIGN TO UT-S-SYSOUT
004000       ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT PARKLOT
004300            ASSIGN       TO PARKLOT
004400            ORGANIZATION IS RELATIVE
004500            ACCESS MODE  IS DYNAMIC
004600            RELATIVE KEY IS WS-SLOT-RRN
004700            FILE STATUS  IS PFCODE.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  SYSOUT
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 80 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS SYSOUT-REC.
005700 01  SYSOUT-REC                   PIC X(80).
005800
005900****** PARKLOT IS THE 50-SLOT PARKING LOT MASTER (ZONES A-E,
006000****** 10 SLOTS PER ZONE).  THIS JOB BUILDS IT THE FIRST TIME
006100****** THE LOT IS BROUGHT UP AND REFUSES TO RUN AGAIN AFTERWARD.
006200 FD  PARKLOT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 30 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS PARKLOT-REC.
006800 01  PARKLOT-REC.
006900     05  FILLER                   PIC X(4).
007000     05  FILLER                   PIC X(26).
007100
007200** RELATIVE FILE
007300 WORKING-STORAGE SECTION.
007400
007500 01  FILE-STATUS-CODES.
007600     05  PFCODE                   PIC X(2).
007700         88  PARKLOT-FOUND        VALUE "00".
007800         88  PARKLOT-NOT-FOUND    VALUE "23".
007900         88  PARKLOT-NOT-PRESENT  VALUE "35".
007950     05  FILLER                    PIC X(1).
008000
008100 COPY PARKMSTR.
008400 77  WS-SLOT-RRN                  PIC 9(4) COMP.
008500
008600 01  WS-ZONE-TABLE.
008700     05  FILLER                   PIC X(5) VALUE "ABCDE".
008800 01  WS-ZONE-TABLE-R REDEFINES WS-ZONE-TABLE.
008900     05  WS-ZONE-CHAR OCCURS 5 TIMES
009000                      INDEXED BY ZONE-IDX   PIC X(1).
009100
009300 01  COUNTERS-AND-ACCUMULATORS.
009400     05  RECORDS-WRITTEN          PIC S9(4) COMP.
009500     05  ZONE-SUB                 PIC 9(2)  COMP.
009600     05  SLOT-SUB                 PIC 9(2)  COMP.
009700     05  ALREADY-INIT-SW          PIC X(1)  VALUE "N".
009800         88  LOT-ALREADY-INIT     VALUE "Y".
009850     05  FILLER                   PIC X(1).
009900
010000 COPY ABENDREC.
010100
010200 PROCEDURE DIVISION.
010300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010400     IF NOT LOT-ALREADY-INIT
010500         PERFORM 100-MAINLINE THRU 100-EXIT
010600             VARYING ZONE-SUB FROM 1 BY 1 UNTIL ZONE-SUB > 5.
010700     PERFORM 900-CLEANUP THRU 900-EXIT.
010800     MOVE ZERO TO RETURN-CODE.
010900     GOBACK.
011000
011100 000-HOUSEKEEPING.
011200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
011300     DISPLAY "******** BEGIN JOB PARKINIT ********".
011400     OPEN OUTPUT SYSOUT.
011500     MOVE ZERO TO RECORDS-WRITTEN.
011600     MOVE "N" TO ALREADY-INIT-SW.
011700
011800*  CHECK WHETHER THE LOT HAS ALREADY BEEN BUILT - IF SLOT 1 IS
011900*  ALREADY ON FILE WE REFUSE TO RUN RATHER THAN WIPE IT OUT.
012000     OPEN I-O PARKLOT.
012100     IF PARKLOT-NOT-PRESENT
012200         CLOSE PARKLOT
012300         OPEN OUTPUT PARKLOT
012400     ELSE
012500         MOVE 1 TO WS-SLOT-RRN
012600         READ PARKLOT INTO PARKING-SLOT-REC
012700         IF PARKLOT-FOUND
012800             MOVE "Y" TO ALREADY-INIT-SW
012900             DISPLAY "Parking lot is already initialized."
013000         END-IF
013100     END-IF.
013200 000-EXIT.
013300     EXIT.
013400
013500 100-MAINLINE.
013600     MOVE "100-MAINLINE" TO PARA-NAME.
013700     SET ZONE-IDX TO ZONE-SUB.
013800     PERFORM 150-BUILD-ZONE-SLOTS THRU 150-EXIT
013900             VARYING SLOT-SUB FROM 1 BY 1 UNTIL SLOT-SUB > 10.
014000 100-EXIT.
014100     EXIT.
014200
014300 150-BUILD-ZONE-SLOTS.
014400     MOVE "150-BUILD-ZONE-SLOTS" TO PARA-NAME.
014500     INITIALIZE PARKING-SLOT-REC.
014600     COMPUTE WS-SLOT-RRN = ((ZONE-SUB - 1) * 10) + SLOT-SUB.
014700     MOVE WS-SLOT-RRN         TO PRKSLT-ID.
014800     MOVE WS-ZONE-CHAR(ZONE-IDX) TO PRKSLT-ZONE.
014900     MOVE WS-ZONE-CHAR(ZONE-IDX) TO PRKSLT-SLOT-PFX.
015000     MOVE SLOT-SUB             TO PRKSLT-SLOT-NBR.
015100*04039111RJH SLOT CODE IS BUILT, NOT ZERO-PADDED - A1 THRU A10
015200     IF SLOT-SUB < 10
015300         MOVE SPACE TO FILLER IN PRKSLT-SLOT-R
015400     END-IF.
015500     MOVE "Available" TO PRKSLT-STATUS.
015600     MOVE SPACES      TO PRKSLT-REG-NUMBER.
015700
015800     WRITE PARKLOT-REC FROM PARKING-SLOT-REC
015900         INVALID KEY
016000             MOVE "** PROBLEM WRITING PARKLOT" TO ABEND-REASON
016100             MOVE PFCODE TO EXPECTED-VAL
016200             GO TO 1000-ABEND-RTN
016300     END-WRITE.
016400     ADD +1 TO RECORDS-WRITTEN.
016500 150-EXIT.
016600     EXIT.
016700
016800 700-CLOSE-FILES.
016900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
017000     CLOSE PARKLOT, SYSOUT.
017100 700-EXIT.
017200     EXIT.
017300
017400 900-CLEANUP.
017500     MOVE "900-CLEANUP" TO PARA-NAME.
017600     IF LOT-ALREADY-INIT
017700         PERFORM 700-CLOSE-FILES THRU 700-EXIT
017800         GO TO 900-EXIT.
017900
018000     IF RECORDS-WRITTEN NOT EQUAL TO 50
018100         MOVE "** LOT BUILD OUT OF BALANCE - NOT 50 SLOTS"
018200                               TO ABEND-REASON
018300         MOVE RECORDS-WRITTEN TO ACTUAL-VAL
018400         GO TO 1000-ABEND-RTN.
018500
018600     DISPLAY "Parking lot initialized successfully.".
018700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
018800     DISPLAY "******** NORMAL END OF JOB PARKINIT ********".
018900 900-EXIT.
019000     EXIT.
019100
019200 1000-ABEND-RTN.
019300     WRITE SYSOUT-REC FROM ABEND-REC.
019400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
019500     DISPLAY "*** ABNORMAL END OF JOB-PARKINIT ***" UPON CONSOLE.
019600     DIVIDE ZERO-VAL INTO ONE-VAL.
