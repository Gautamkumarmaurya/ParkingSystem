000100******************************************************************
000200*    COPYBOOK   :  VEHMSTR
000300*    DESCRIPTION :  VEHICLE MASTER RECORD -- ONE ENTRY PER VEHICLE
000400*                   CURRENTLY REGISTERED IN THE LOT.  SEQUENTIAL
000500*                   FILE, LOGICAL KEY IS VEH-REG-NUMBER (UNIQUE,
000600*                   ENFORCED BY THE APPLICATION, NOT THE ACCESS
000700*                   METHOD -- SAME APPLICATION-ENFORCED-KEY HABIT
000750*                   USED ELSEWHERE IN THIS SHOP.
000800*    MAINTENANCE :
000900*     09/14/87  RJH  ORIGINAL COPY MEMBER.                        091487RJ
001000*     06/02/90  RJH  ADDED VEH-ENTRY-TIME-R REDEFINES FOR THE     060290RJ
001100*                    DURATION-CALC ROUTINE (REQ LOT-048).
001200*     11/20/95  CWT  ADDED VEH-PHONE-R AND VEH-OWNER-R BREAKOUTS. 112095CW
001300******************************************************************
001400 01  VEHICLE-MASTER-REC.
001500     05  VEH-REG-NUMBER           PIC X(12).
001600     05  VEH-OWNER-NAME           PIC X(25).
001700     05  VEH-OWNER-R REDEFINES VEH-OWNER-NAME.
001800         10  VEH-OWNER-LAST       PIC X(15).
001900         10  VEH-OWNER-FIRST      PIC X(10).
002000     05  VEH-PHONE                PIC X(12).
002100     05  VEH-PHONE-R REDEFINES VEH-PHONE.
002200         10  VEH-PHONE-STD        PIC X(3).
002300         10  VEH-PHONE-LOCAL      PIC X(9).
002400     05  VEH-TYPE                 PIC X(12).
002500         88  VEH-TYPE-CAR         VALUES ARE "Car         ",
002600                                    "CAR         ", "car         ".
002700         88  VEH-TYPE-MOTORCYCLE  VALUES ARE "Motorcycle  ",
002800                                    "MOTORCYCLE  ", "motorcycle  ".
002900         88  VEH-TYPE-SCOOTER     VALUES ARE "Scooter     ",
003000                                    "SCOOTER     ", "scooter     ".
003100         88  VEH-TYPE-VAN         VALUES ARE "Van         ",
003200                                    "VAN         ", "van         ".
003300         88  VEH-TYPE-BUS         VALUES ARE "Bus         ",
003400                                    "BUS         ", "bus         ".
003500     05  VEH-ENTRY-TIME           PIC X(14).
003600     05  VEH-ENTRY-TIME-R REDEFINES VEH-ENTRY-TIME.
003700         10  VEH-ENTRY-DATE.
003800             15  VEH-ENTRY-YYYY   PIC 9(4).
003900             15  VEH-ENTRY-MM     PIC 9(2).
004000             15  VEH-ENTRY-DD     PIC 9(2).
004100         10  VEH-ENTRY-CLOCK.
004200             15  VEH-ENTRY-HH     PIC 9(2).
004300             15  VEH-ENTRY-MN     PIC 9(2).
004400             15  VEH-ENTRY-SS     PIC 9(2).
004500*06029011RJH RESERVED FOR GROWTH - NOT PART OF THE VEHICLES RECORD
004600     05  FILLER                   PIC X(4).
