000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CALCFARE.
000400 AUTHOR. R J HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/28/87.
000700 DATE-COMPILED. 09/28/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ------------------------------------------------------------
001200*    09/28/87  RJH  ORIGINAL SUBPROGRAM.  LOOKS UP THE HOURLY     092887RJ
001300*                   TARIFF FOR THE VEHICLE TYPE AND COMPUTES THE
001400*                   PARKING CHARGE FOR PARKEXIT (REQ LOT-003).
001500*    04/03/91  RJH  SPLIT THE TARIFF LOOKUP OUT OF THE CALC       040391RJ
001600*                   PARAGRAPH SO A BAD VEHICLE TYPE RETURNS A
001700*                   NON-ZERO RETURN-CD INSTEAD OF AN ABEND.
001800*    11/20/95  CWT  ADDED VAN AND BUS RATES (REQ LOT-119).        112095CW
001900*    ------------------------------------------------------------
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER. IBM-390.
002300 OBJECT-COMPUTER. IBM-390.
002400 INPUT-OUTPUT SECTION.
002500
002600 DATA DIVISION.
002700 FILE SECTION.
002800
002900 WORKING-STORAGE SECTION.
003000 01  MISC-FIELDS.
003100     05  WS-RATE-PER-HOUR         PIC 9(3)V99 COMP-3.
003200     05  WS-RATE-TRACE REDEFINES WS-RATE-PER-HOUR PIC 9(5).
003300     05  WS-DUR-HOURS             PIC 9(5)V9999 COMP-3.
003400     05  WS-DUR-HOURS-TRACE REDEFINES WS-DUR-HOURS PIC 9(9).
003450     05  FILLER                   PIC X(1).
003500
003600 LINKAGE SECTION.
003800 01  CALC-FARE-REC.
003900     05  CALC-VEH-TYPE            PIC X(12).
004000         88  CALC-TYPE-CAR        VALUES ARE "Car         ",
004100                                    "CAR         ", "car         ".
004200         88  CALC-TYPE-MOTORCYCLE VALUES ARE "Motorcycle  ",
004300                                    "MOTORCYCLE  ", "motorcycle  ".
004400         88  CALC-TYPE-SCOOTER    VALUES ARE "Scooter     ",
004500                                    "SCOOTER     ", "scooter     ".
004600         88  CALC-TYPE-VAN        VALUES ARE "Van         ",
004700                                    "VAN         ", "van         ".
004800         88  CALC-TYPE-BUS        VALUES ARE "Bus         ",
004900                                    "BUS         ", "bus         ".
005000     05  CALC-DURATION-MIN        PIC 9(7) COMP.
005100     05  CALC-AMOUNT              PIC S9(7)V99 COMP-3.
005200     05  CALC-AMOUNT-TRACE REDEFINES CALC-AMOUNT PIC S9(9).
005300     05  FILLER                   PIC X(1).
005400
005500 77  RETURN-CD                    PIC 9(4) COMP.
005600
005700 PROCEDURE DIVISION USING CALC-FARE-REC, RETURN-CD.
005800     MOVE ZERO TO RETURN-CD.
005900     PERFORM 100-LOOKUP-RATE THRU 100-EXIT.
006000     IF RETURN-CD EQUAL TO ZERO
006100         PERFORM 200-CALC-CHARGE THRU 200-EXIT.
006200     GOBACK.
006300
006400 100-LOOKUP-RATE.
006500     IF CALC-TYPE-CAR
006600         MOVE 30.00 TO WS-RATE-PER-HOUR
006700     ELSE
006800     IF CALC-TYPE-MOTORCYCLE
006900         MOVE 10.00 TO WS-RATE-PER-HOUR
007000     ELSE
007100     IF CALC-TYPE-SCOOTER
007200         MOVE 10.00 TO WS-RATE-PER-HOUR
007300     ELSE
007400     IF CALC-TYPE-VAN
007500         MOVE 50.00 TO WS-RATE-PER-HOUR
007600     ELSE
007700     IF CALC-TYPE-BUS
007800         MOVE 50.00 TO WS-RATE-PER-HOUR
007900     ELSE
008000         MOVE 1 TO RETURN-CD.
008100 100-EXIT.
008200     EXIT.
008300
008400*  AMOUNT = (DURATION-MINUTES / 60) * RATE-PER-HOUR, ROUNDED
008500*  HALF-UP TO 2 DECIMALS.  NO MINIMUM CHARGE, NO GRACE PERIOD.
008600 200-CALC-CHARGE.
008700     COMPUTE WS-DUR-HOURS = CALC-DURATION-MIN / 60.
008800     COMPUTE CALC-AMOUNT ROUNDED =
008900         WS-DUR-HOURS * WS-RATE-PER-HOUR.
009000 200-EXIT.
009100     EXIT.
