000100******************************************************************
000200*    COPYBOOK   :  PARKTRAN
000300*    DESCRIPTION :  PARKING TRANSACTION RECORD.  ONE PHYSICAL
000400*                   LAYOUT SERVES ALL THREE UPDATE TRANSACTIONS;
000500*                   TRAN-TYPE TELLS A PROGRAM WHETHER A GIVEN
000600*                   LINE IS ITS OWN -- EACH UPDATE PROGRAM SKIPS
000700*                   LINES NOT CARRYING ITS OWN TYPE CODE, SAME AS
000800*                   THE OLD SHOP PRACTICE OF ONE JOB STEP PER
000900*                   TRANSACTION CODE AGAINST A SHARED INPUT FILE.
001000*    MAINTENANCE :
001100*     04/03/88  RJH  ORIGINAL COPY MEMBER FOR LOT-1 CONVERSION.   040388RJ
001200*     01/17/91  RJH  ADDED PARKTRAN-SHORT REDEFINES FOR EXIT AND  011791RJ
001300*                    PAY TRANSACTIONS (REQ LOT-061).
001400*     02/08/92  RJH  ADDED THE "R" RECEIPT-LOOKUP TYPE FOR THE    020892RJ
001500*                    NEW PARKRCPT ENQUIRY JOB (REQ LOT-070).
001600******************************************************************
001700 01  PARKING-TRANSACTION-REC.
001800     05  PTRAN-TYPE                PIC X(1).
001900         88  PTRAN-ENTRY           VALUE "E".
002000         88  PTRAN-EXIT            VALUE "X".
002100         88  PTRAN-PAY             VALUE "P".
002200         88  PTRAN-RECEIPT         VALUE "R".
002300         88  PTRAN-VALID-TYPE      VALUES ARE "E","X","P","R".
002400     05  PTRAN-REG-NUMBER          PIC X(12).
002500     05  PTRAN-OWNER-NAME          PIC X(25).
002600     05  PTRAN-PHONE               PIC X(12).
002700     05  PTRAN-VEH-TYPE            PIC X(12).
002800     05  PTRAN-ZONE                PIC X(1).
002900     05  PTRAN-SLOT                PIC X(3).
002950     05  FILLER                    PIC X(1).
003000 01  PARKTRAN-SHORT REDEFINES PARKING-TRANSACTION-REC.
003100     05  PSHORT-TYPE               PIC X(1).
003200     05  PSHORT-REG-NUMBER         PIC X(12).
003300     05  FILLER                    PIC X(54).
