000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PARKLIST.
000400 AUTHOR. R J HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/87.
000700 DATE-COMPILED. 11/02/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ------------------------------------------------------------
001200*    11/02/87  RJH  ORIGINAL PROGRAM.  PRINTS THE SLOT INVENTORY  110287RJ
001300*                   LISTING FOR THE SHIFT SUPERVISOR (REQ LOT-006).
001400*    05/19/89  RJH  ADDED THE BOOKING REPORT SECTION SO THE GATE  051989RJ
001500*                   OFFICE NO LONGER HAS TO QUERY THE VEHICLE AND
001600*                   PARKLOT FILES SEPARATELY (REQ LOT-082).
001700*    01/17/91  RJH  ADDED THE BILLING HISTORY LISTING SECTION WITH011791RJ
001800*                   PAID/UNPAID SUBTOTALS (REQ LOT-061).
001900*    11/20/95  CWT  CONVERTED PARKLOT FROM INDEXED TO RELATIVE    112095CW
002000*                   ORGANIZATION PER THE NEW SYSTEMS STANDARD.
002100*    01/22/99  DLK  YEAR-2000 CERTIFICATION.  REPORT HEADING DATE 012299DL
002200*                   WINDOWED THE SAME AS PARKENTR/PARKEXIT.
002250*    08/06/01  CWT  ADDED THE PARKED VEHICLES SECTION SO THE GATE 080601CW
002260*                   OFFICE CAN SEE WHO IS CURRENTLY IN THE LOT    080601CW
002270*                   WITHOUT WAITING FOR THE BOOKING REPORT (REQ   080601CW
002280*                   LOT-095).
002300*    ------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT SYSOUT
003600     ASSIGN TO UT-S-SYSOUT
003700       ORGANIZATION IS SEQUENTIAL.
003800
003900     SELECT PARKRPT-FILE
004000     ASSIGN TO UT-S-PARKRPT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT PARKLOT
004400            ASSIGN       TO PARKLOT
004500            ORGANIZATION IS RELATIVE
004600            ACCESS MODE  IS DYNAMIC
004700            RELATIVE KEY IS WS-SLOT-RRN
004800            FILE STATUS  IS PFCODE.
004900
005000     SELECT VEHICLE
005100     ASSIGN TO VEHICLES
005200       ORGANIZATION IS SEQUENTIAL
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS VFCODE.
005500
005600     SELECT HISTORY
005700     ASSIGN TO HISTORY
005800       ORGANIZATION IS SEQUENTIAL
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS HFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 80 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC                   PIC X(80).
007100
007200****** FOUR-SECTION LISTING - SLOT INVENTORY, PARKED VEHICLES,
007300****** BOOKING REPORT, BILLING HISTORY - ONE RUN PRODUCES ALL FOUR.
007400 FD  PARKRPT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 132 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS RPT-REC.
008000 01  RPT-REC                      PIC X(132).
008100
008200 FD  PARKLOT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 30 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS PARKLOT-REC.
008800 01  PARKLOT-REC.
008900     05  FILLER                   PIC X(4).
009000     05  FILLER                   PIC X(26).
009100
009200 FD  VEHICLE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 75 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS VEHICLE-REC.
009800 01  VEHICLE-REC.
009900     05  FILLER                   PIC X(12).
010000     05  FILLER                   PIC X(63).
010100
010200 FD  HISTORY
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 121 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS HISTORY-REC.
010800 01  HISTORY-REC.
010900     05  FILLER                   PIC X(6).
011000     05  FILLER                   PIC X(115).
011100
011200** QSAM FILE
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  PFCODE                   PIC X(2).
011700         88  PARKLOT-FOUND        VALUE "00".
011800     05  VFCODE                   PIC X(2).
011900         88  NO-MORE-VEHICLES     VALUE "10".
012000     05  HFCODE                   PIC X(2).
012100         88  NO-MORE-HISTORY      VALUE "10".
012150     05  FILLER                    PIC X(1).
012200
012300 COPY PARKMSTR.
012400 COPY PARKHIST.
012500 COPY VEHMSTR.
012700 77  WS-SLOT-RRN                  PIC 9(4) COMP.
012800
012900 01  VEH-TAB-HEADER.
013000     05  VEH-TAB-CNT              PIC 9(4) COMP.
013100     05  FILLER                    PIC X(1).
013200 01  VEHICLE-TABLE.
013300     05  VEH-TAB-ENTRY OCCURS 500 TIMES INDEXED BY VEH-IDX.
013400         10  VTAB-REG-NUMBER      PIC X(12).
013500         10  VTAB-OWNER-NAME      PIC X(25).
013600         10  VTAB-PHONE           PIC X(12).
013700         10  VTAB-VEH-TYPE        PIC X(12).
013800         10  VTAB-ENTRY-TIME      PIC X(14).
013900
014000     05  FILLER                    PIC X(1).
014100 01  WS-DATE-FIELDS.
014200     05  WS-DATE-YYMMDD           PIC 9(6).
014300     05  WS-DATE-R REDEFINES WS-DATE-YYMMDD.
014400         10  WS-DATE-YY           PIC 9(2).
014500         10  WS-DATE-MM           PIC 9(2).
014600         10  WS-DATE-DD           PIC 9(2).
014700     05  FILLER                    PIC X(1).
014800 01  WS-CENTURY-DATE.
014900     05  WS-CENT-CC               PIC 9(2).
015000     05  WS-CENT-YYYY             PIC 9(4).
015100
015200*  TIME-STAMP FORMATTING WORK AREA - 14-CHAR STAMP IN, PRINTABLE
015300*  DD/MM/YYYY HH:MM:SS OUT, SHARED BY ALL THREE REPORT SECTIONS.
015400     05  FILLER                    PIC X(1).
015500 01  WS-STAMP-IN                  PIC X(14).
015600 01  WS-STAMP-IN-R REDEFINES WS-STAMP-IN.
015700     05  SI-YYYY                  PIC 9(4).
015800     05  SI-MM                    PIC 9(2).
015900     05  SI-DD                    PIC 9(2).
016000     05  SI-HH                    PIC 9(2).
016100     05  SI-MN                    PIC 9(2).
016200     05  SI-SS                    PIC 9(2).
016400 01  WS-FMT-STAMP-OUT.
016500     05  FMT-DD                   PIC 9(2).
016600     05  FILLER                   PIC X(1) VALUE "/".
016700     05  FMT-MM                   PIC 9(2).
016800     05  FILLER                   PIC X(1) VALUE "/".
016900     05  FMT-YYYY                 PIC 9(4).
017000     05  FILLER                   PIC X(1) VALUE SPACE.
017100     05  FMT-HH                   PIC 9(2).
017200     05  FILLER                   PIC X(1) VALUE ":".
017300     05  FMT-MN                   PIC 9(2).
017400     05  FILLER                   PIC X(1) VALUE ":".
017500     05  FMT-SS                   PIC 9(2).
017600
017700 01  WS-PAGE-HDR-REC.
017800     05  FILLER                   PIC X(1) VALUE SPACE.
017900     05  HDR-YYYY                 PIC 9(4).
018000     05  FILLER                   PIC X(1) VALUE "/".
018100     05  HDR-MM                   PIC 9(2).
018200     05  FILLER                   PIC X(1) VALUE "/".
018300     05  HDR-DD                   PIC 9(2).
018400     05  FILLER                   PIC X(10) VALUE SPACES.
018500     05  HDR-TITLE                PIC X(40).
018600     05  FILLER                   PIC X(47) VALUE SPACES.
018700     05  FILLER                   PIC X(12) VALUE "Page Number:".
018800     05  PAGE-NBR-O               PIC ZZ9.
018900     05  FILLER                   PIC X(9) VALUE SPACES.
019000 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
019100
019200 01  WS-SLOT-COLM-HDR.
019300     05  FILLER                   PIC X(10) VALUE "SLOT-ID".
019400     05  FILLER                   PIC X(8)  VALUE "ZONE".
019500     05  FILLER                   PIC X(8)  VALUE "SLOT".
019600     05  FILLER                   PIC X(12) VALUE "STATUS".
019700     05  FILLER                   PIC X(14) VALUE "REG-NUMBER".
019800 01  WS-SLOT-DETAIL-REC.
019900     05  SD-SLOT-ID-O             PIC 9(4).
020000     05  FILLER                   PIC X(4)  VALUE SPACES.
020100     05  SD-ZONE-O                PIC X(1).
020200     05  FILLER                   PIC X(7)  VALUE SPACES.
020300     05  SD-SLOT-O                PIC X(3).
020400     05  FILLER                   PIC X(5)  VALUE SPACES.
020500     05  SD-STATUS-O              PIC X(10).
020600     05  FILLER                   PIC X(2)  VALUE SPACES.
020700     05  SD-REG-NUMBER-O          PIC X(12).
020800 01  WS-ZONE-TOTAL-REC.
020900     05  FILLER                   PIC X(6)  VALUE SPACES.
021000     05  FILLER                   PIC X(6)  VALUE "ZONE".
021100     05  ZTOT-ZONE-O              PIC X(1).
021200     05  FILLER                   PIC X(4)  VALUE SPACES.
021300     05  FILLER                   PIC X(11) VALUE "AVAILABLE:".
021400     05  ZTOT-AVAIL-O             PIC ZZ9.
021500     05  FILLER                   PIC X(4)  VALUE SPACES.
021600     05  FILLER                   PIC X(10) VALUE "OCCUPIED:".
021700     05  ZTOT-OCC-O               PIC ZZ9.
021800 01  WS-GRAND-SLOT-TOTAL-REC.
021900     05  FILLER                   PIC X(6)  VALUE SPACES.
022000     05  FILLER                   PIC X(14) VALUE "GRAND TOTALS".
022100     05  FILLER                   PIC X(11) VALUE "AVAILABLE:".
022200     05  GTOT-AVAIL-O             PIC ZZ9.
022300     05  FILLER                   PIC X(4)  VALUE SPACES.
022400     05  FILLER                   PIC X(10) VALUE "OCCUPIED:".
022500     05  GTOT-OCC-O               PIC ZZ9.
022600
022700 01  WS-BOOK-COLM-HDR.
022800     05  FILLER                   PIC X(14) VALUE "REG-NUMBER".
022900     05  FILLER                   PIC X(27) VALUE "OWNER-NAME".
023000     05  FILLER                   PIC X(14) VALUE "PHONE".
023100     05  FILLER                   PIC X(14) VALUE "VEH-TYPE".
023200     05  FILLER                   PIC X(6)  VALUE "ZONE".
023300     05  FILLER                   PIC X(6)  VALUE "SLOT".
023400     05  FILLER                   PIC X(10) VALUE "STATUS".
023500     05  FILLER                   PIC X(19) VALUE "ENTRY-TIME".
023600 01  WS-BOOK-DETAIL-REC.
023700     05  BD-REG-NUMBER-O          PIC X(12).
023800     05  FILLER                   PIC X(2)  VALUE SPACES.
023900     05  BD-OWNER-NAME-O          PIC X(25).
024000     05  FILLER                   PIC X(2)  VALUE SPACES.
024100     05  BD-PHONE-O               PIC X(12).
024200     05  FILLER                   PIC X(2)  VALUE SPACES.
024300     05  BD-VEH-TYPE-O            PIC X(12).
024400     05  FILLER                   PIC X(2)  VALUE SPACES.
024500     05  BD-ZONE-O                PIC X(1).
024600     05  FILLER                   PIC X(5)  VALUE SPACES.
024700     05  BD-SLOT-O                PIC X(3).
024800     05  FILLER                   PIC X(3)  VALUE SPACES.
024900     05  BD-STATUS-O              PIC X(10).
025000     05  FILLER                   PIC X(2)  VALUE SPACES.
025100     05  BD-ENTRY-TIME-O          PIC X(19).
025200 01  WS-BOOK-COUNT-REC.
025300     05  FILLER                   PIC X(6)  VALUE SPACES.
025400     05  FILLER                   PIC X(20) VALUE "BOOKINGS LISTED:".
025500     05  BOOK-COUNT-O             PIC ZZZ9.
025600
025610 01  WS-PARKED-COLM-HDR.
025615     05  FILLER                   PIC X(14) VALUE "REG-NUMBER".
025620     05  FILLER                   PIC X(27) VALUE "OWNER-NAME".
025625     05  FILLER                   PIC X(14) VALUE "PHONE".
025630     05  FILLER                   PIC X(14) VALUE "VEH-TYPE".
025635     05  FILLER                   PIC X(19) VALUE "ENTRY-TIME".
025640 01  WS-PARKED-DETAIL-REC.
025645     05  PV-REG-NUMBER-O          PIC X(12).
025650     05  FILLER                   PIC X(2)  VALUE SPACES.
025655     05  PV-OWNER-NAME-O          PIC X(25).
025660     05  FILLER                   PIC X(2)  VALUE SPACES.
025665     05  PV-PHONE-O               PIC X(12).
025670     05  FILLER                   PIC X(2)  VALUE SPACES.
025675     05  PV-VEH-TYPE-O            PIC X(12).
025680     05  FILLER                   PIC X(2)  VALUE SPACES.
025685     05  PV-ENTRY-TIME-O          PIC X(19).
025690 01  WS-PARKED-COUNT-REC.
025692     05  FILLER                   PIC X(6)  VALUE SPACES.
025694     05  FILLER                   PIC X(19) VALUE "VEHICLES LISTED:".
025696     05  PARKED-COUNT-O           PIC ZZZ9.
025700 01  WS-HIST-COLM-HDR.
025800     05  FILLER                   PIC X(10) VALUE "HIST-ID".
025900     05  FILLER                   PIC X(14) VALUE "REG-NUMBER".
026000     05  FILLER                   PIC X(14) VALUE "VEH-TYPE".
026100     05  FILLER                   PIC X(6)  VALUE "ZONE".
026200     05  FILLER                   PIC X(6)  VALUE "SLOT".
026300     05  FILLER                   PIC X(10) VALUE "DURATION".
026400     05  FILLER                   PIC X(14) VALUE "AMOUNT".
026500     05  FILLER                   PIC X(8)  VALUE "STATUS".
026600     05  FILLER                   PIC X(19) VALUE "ENTRY-TIME".
026700     05  FILLER                   PIC X(19) VALUE "EXIT-TIME".
026800 01  WS-HIST-DETAIL-REC.
026900     05  HD-HIST-ID-O             PIC 9(6).
027000     05  FILLER                   PIC X(4)  VALUE SPACES.
027100     05  HD-REG-NUMBER-O          PIC X(12).
027200     05  FILLER                   PIC X(2)  VALUE SPACES.
027300     05  HD-VEH-TYPE-O            PIC X(12).
027400     05  FILLER                   PIC X(2)  VALUE SPACES.
027500     05  HD-ZONE-O                PIC X(1).
027600     05  FILLER                   PIC X(5)  VALUE SPACES.
027700     05  HD-SLOT-O                PIC X(3).
027800     05  FILLER                   PIC X(3)  VALUE SPACES.
027900     05  HD-DURATION-O            PIC ZZZZZZ9.
028000     05  FILLER                   PIC X(3)  VALUE SPACES.
028100     05  HD-AMOUNT-O              PIC Z,ZZZ,ZZ9.99-.
028200     05  FILLER                   PIC X(2)  VALUE SPACES.
028300     05  HD-STATUS-O              PIC X(6).
028400     05  FILLER                   PIC X(2)  VALUE SPACES.
028500     05  HD-ENTRY-TIME-O          PIC X(19).
028600     05  FILLER                   PIC X(1)  VALUE SPACES.
028700     05  HD-EXIT-TIME-O           PIC X(19).
028800 01  WS-HIST-TOTAL-REC.
028900     05  FILLER                   PIC X(6)  VALUE SPACES.
029000     05  HTOT-LABEL-O             PIC X(20).
029100     05  HTOT-AMOUNT-O            PIC Z,ZZZ,ZZ9.99-.
029200
029300 01  COUNTERS-AND-ACCUMULATORS.
029400     05  WS-LINES                 PIC 9(3) COMP VALUE 0.
029500     05  WS-PAGES                 PIC 9(3) COMP VALUE 1.
029600     05  ZONE-AVAIL-CNT           PIC 9(3) COMP.
029700     05  ZONE-OCC-CNT             PIC 9(3) COMP.
029800     05  GRAND-AVAIL-CNT          PIC 9(3) COMP.
029900     05  GRAND-OCC-CNT            PIC 9(3) COMP.
030000     05  BOOKINGS-LISTED          PIC 9(4) COMP.
030050     05  PARKED-LISTED            PIC 9(4) COMP.
030100     05  HIST-GRAND-TOTAL         PIC S9(9)V99 COMP-3.
030200     05  HIST-PAID-TOTAL          PIC S9(9)V99 COMP-3.
030300     05  HIST-UNPAID-TOTAL        PIC S9(9)V99 COMP-3.
030400
030500     05  FILLER                    PIC X(1).
030600 01  FLAGS-AND-SWITCHES.
030700     05  PRIOR-ZONE-SW            PIC X(1) VALUE SPACE.
030720     05  BOOK-VEH-FOUND-SW        PIC X(1) VALUE "N".
030740         88  BOOK-VEH-TAB-FOUND   VALUE "Y".
030741     05  PARK-VEH-FOUND-SW        PIC X(1) VALUE "N".
030743         88  PARK-VEH-TAB-FOUND   VALUE "Y".
030750     05  FILLER                   PIC X(1).
030800
030900 COPY ABENDREC.
031000
031100 PROCEDURE DIVISION.
031200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031300     PERFORM 300-SLOT-INVENTORY THRU 300-EXIT.
031350     PERFORM 400-PARKED-VEHICLES THRU 400-EXIT.
031400     PERFORM 500-BOOKING-REPORT THRU 500-EXIT.
031500     PERFORM 600-HISTORY-LISTING THRU 600-EXIT.
031600     PERFORM 900-CLEANUP THRU 900-EXIT.
031700     MOVE ZERO TO RETURN-CODE.
031800     GOBACK.
031900
032000 000-HOUSEKEEPING.
032100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032200     DISPLAY "******** BEGIN JOB PARKLIST ********".
032300     OPEN OUTPUT SYSOUT.
032400     OPEN OUTPUT PARKRPT-FILE.
032500     OPEN INPUT PARKLOT.
032600     OPEN INPUT VEHICLE.
032700     OPEN INPUT HISTORY.
032800
032900     ACCEPT WS-DATE-YYMMDD FROM DATE.
033000*01229911DLK Y2K WINDOW - BELOW 50 IS 20XX, 50 AND OVER IS 19XX
033100     IF WS-DATE-YY < 50
033200         MOVE 20 TO WS-CENT-CC
033300     ELSE
033400         MOVE 19 TO WS-CENT-CC
033500     END-IF.
033600     COMPUTE WS-CENT-YYYY = (WS-CENT-CC * 100) + WS-DATE-YY.
033700     MOVE WS-CENT-YYYY TO HDR-YYYY.
033800     MOVE WS-DATE-MM   TO HDR-MM.
033900     MOVE WS-DATE-DD   TO HDR-DD.
034000
034100     MOVE ZERO TO VEH-TAB-CNT.
034200     PERFORM 050-LOAD-VEHICLE-TABLE THRU 050-EXIT
034300             UNTIL NO-MORE-VEHICLES.
034400     CLOSE VEHICLE.
034500 000-EXIT.
034600     EXIT.
034700
034800 050-LOAD-VEHICLE-TABLE.
034900     MOVE "050-LOAD-VEHICLE-TABLE" TO PARA-NAME.
035000     READ VEHICLE INTO VEHICLE-MASTER-REC
035100         AT END
035200         MOVE "10" TO VFCODE
035300         GO TO 050-EXIT
035400     END-READ.
035500     ADD +1 TO VEH-TAB-CNT.
035600     SET VEH-IDX TO VEH-TAB-CNT.
035700     MOVE VEH-REG-NUMBER TO VTAB-REG-NUMBER(VEH-IDX).
035800     MOVE VEH-OWNER-NAME TO VTAB-OWNER-NAME(VEH-IDX).
035900     MOVE VEH-PHONE      TO VTAB-PHONE(VEH-IDX).
036000     MOVE VEH-TYPE       TO VTAB-VEH-TYPE(VEH-IDX).
036100     MOVE VEH-ENTRY-TIME TO VTAB-ENTRY-TIME(VEH-IDX).
036200 050-EXIT.
036300     EXIT.
036400
036500*  ------------------------------------------------------------
036600*  SECTION 1 - SLOT INVENTORY LISTING, ZONE/SLOT ORDER, WITH A
036700*  PER-ZONE BREAK AND GRAND TOTALS (REQ LOT-006).
036800*  ------------------------------------------------------------
036900 300-SLOT-INVENTORY.
037000     MOVE "300-SLOT-INVENTORY" TO PARA-NAME.
037100     MOVE "Slot Inventory Listing" TO HDR-TITLE.
037200     MOVE ZERO TO WS-LINES.
037300     MOVE 1 TO WS-PAGES.
037400     MOVE ZERO TO ZONE-AVAIL-CNT, ZONE-OCC-CNT.
037500     MOVE ZERO TO GRAND-AVAIL-CNT, GRAND-OCC-CNT.
037600     MOVE SPACE TO PRIOR-ZONE-SW.
037700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
037800     PERFORM 720-WRITE-SLOT-COLM-HDR THRU 720-EXIT.
037900
038000     PERFORM 320-SLOT-DETAIL THRU 320-EXIT
038100             VARYING WS-SLOT-RRN FROM 1 BY 1 UNTIL WS-SLOT-RRN > 50.
038200
038300     PERFORM 330-ZONE-BREAK THRU 330-EXIT.
038400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
038500     MOVE GRAND-AVAIL-CNT TO GTOT-AVAIL-O.
038600     MOVE GRAND-OCC-CNT   TO GTOT-OCC-O.
038700     WRITE RPT-REC FROM WS-GRAND-SLOT-TOTAL-REC AFTER ADVANCING 1.
038800 300-EXIT.
038900     EXIT.
039000
039100 320-SLOT-DETAIL.
039200     MOVE "320-SLOT-DETAIL" TO PARA-NAME.
039300     READ PARKLOT INTO PARKING-SLOT-REC
039400         INVALID KEY
039500             MOVE "** PROBLEM READING PARKLOT" TO ABEND-REASON
039600             MOVE PFCODE TO EXPECTED-VAL
039700             GO TO 1000-ABEND-RTN
039800     END-READ.
039900
040000     IF PRIOR-ZONE-SW NOT EQUAL TO SPACE
040100        AND PRIOR-ZONE-SW NOT EQUAL TO PRKSLT-ZONE
040200         PERFORM 330-ZONE-BREAK THRU 330-EXIT.
040300     MOVE PRKSLT-ZONE TO PRIOR-ZONE-SW.
040400
040500     IF WS-LINES > 45
040600         PERFORM 650-PAGE-BREAK THRU 650-EXIT.
040700
040800     MOVE PRKSLT-ID          TO SD-SLOT-ID-O.
040900     MOVE PRKSLT-ZONE        TO SD-ZONE-O.
041000     MOVE PRKSLT-SLOT        TO SD-SLOT-O.
041100     MOVE PRKSLT-STATUS      TO SD-STATUS-O.
041200     MOVE PRKSLT-REG-NUMBER  TO SD-REG-NUMBER-O.
041300     WRITE RPT-REC FROM WS-SLOT-DETAIL-REC AFTER ADVANCING 1.
041400     ADD +1 TO WS-LINES.
041500
041600     IF PRKSLT-AVAILABLE
041700         ADD +1 TO ZONE-AVAIL-CNT, GRAND-AVAIL-CNT
041800     ELSE
041900         ADD +1 TO ZONE-OCC-CNT, GRAND-OCC-CNT.
042000 320-EXIT.
042100     EXIT.
042200
042300 330-ZONE-BREAK.
042400     MOVE "330-ZONE-BREAK" TO PARA-NAME.
042500     MOVE PRIOR-ZONE-SW    TO ZTOT-ZONE-O.
042600     MOVE ZONE-AVAIL-CNT   TO ZTOT-AVAIL-O.
042700     MOVE ZONE-OCC-CNT     TO ZTOT-OCC-O.
042800     WRITE RPT-REC FROM WS-ZONE-TOTAL-REC AFTER ADVANCING 1.
042900     ADD +1 TO WS-LINES.
043000     MOVE ZERO TO ZONE-AVAIL-CNT, ZONE-OCC-CNT.
043100 330-EXIT.
043200     EXIT.
043210
043211*  ------------------------------------------------------------
043212*  SECTION 1.5 - PARKED VEHICLES LISTING.  OCCUPIED SLOTS ONLY,
043213*  VEHICLE LOOKED UP BY REG-NUMBER, SLOTS WITH NO MATCHING
043214*  VEHICLE ROW ARE SKIPPED (REQ LOT-095).
043215*  ------------------------------------------------------------
043216 400-PARKED-VEHICLES.
043217     MOVE "400-PARKED-VEHICLES" TO PARA-NAME.
043218     MOVE "Parked Vehicles Listing" TO HDR-TITLE.
043219     MOVE ZERO TO WS-LINES.
043220     MOVE 1 TO WS-PAGES.
043221     MOVE ZERO TO PARKED-LISTED.
043222     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
043223     PERFORM 420-WRITE-PARKED-COLM-HDR THRU 420-EXIT.
043224
043225     PERFORM 440-PARKED-VEHICLE-DETAIL THRU 440-EXIT
043226             VARYING WS-SLOT-RRN FROM 1 BY 1 UNTIL WS-SLOT-RRN > 50.
043227
043228     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
043229     MOVE PARKED-LISTED TO PARKED-COUNT-O.
043230     WRITE RPT-REC FROM WS-PARKED-COUNT-REC AFTER ADVANCING 1.
043231 400-EXIT.
043232     EXIT.
043233
043234 420-WRITE-PARKED-COLM-HDR.
043235     MOVE "420-WRITE-PARKED-COLM-HDR" TO PARA-NAME.
043236     WRITE RPT-REC FROM WS-PARKED-COLM-HDR AFTER ADVANCING 2.
043237     ADD +1 TO WS-LINES.
043238 420-EXIT.
043239     EXIT.
043240
043241 440-PARKED-VEHICLE-DETAIL.
043242     MOVE "440-PARKED-VEHICLE-DETAIL" TO PARA-NAME.
043243     READ PARKLOT INTO PARKING-SLOT-REC
043244         INVALID KEY
043245             MOVE "** PROBLEM READING PARKLOT" TO ABEND-REASON
043246             MOVE PFCODE TO EXPECTED-VAL
043247             GO TO 1000-ABEND-RTN
043248     END-READ.
043249
043250     IF NOT PRKSLT-OCCUPIED
043251         GO TO 440-EXIT.
043252
043253     MOVE "N" TO PARK-VEH-FOUND-SW.
043254     PERFORM 460-FIND-PARKED-VEHICLE THRU 460-EXIT
043255             VARYING VEH-IDX FROM 1 BY 1
043256             UNTIL VEH-IDX > VEH-TAB-CNT
043257             OR PARK-VEH-TAB-FOUND.
043258
043259     IF NOT PARK-VEH-TAB-FOUND
043260         GO TO 440-EXIT.
043261
043262     IF WS-LINES > 45
043263         PERFORM 650-PAGE-BREAK THRU 650-EXIT.
043264
043265     MOVE VTAB-REG-NUMBER(VEH-IDX)  TO PV-REG-NUMBER-O.
043266     MOVE VTAB-OWNER-NAME(VEH-IDX)  TO PV-OWNER-NAME-O.
043267     MOVE VTAB-PHONE(VEH-IDX)       TO PV-PHONE-O.
043268     MOVE VTAB-VEH-TYPE(VEH-IDX)    TO PV-VEH-TYPE-O.
043269     MOVE VTAB-ENTRY-TIME(VEH-IDX)  TO WS-STAMP-IN.
043270     PERFORM 690-FORMAT-STAMP THRU 690-EXIT.
043271     MOVE WS-FMT-STAMP-OUT          TO PV-ENTRY-TIME-O.
043272
043273     WRITE RPT-REC FROM WS-PARKED-DETAIL-REC AFTER ADVANCING 1.
043274     ADD +1 TO WS-LINES.
043275     ADD +1 TO PARKED-LISTED.
043276 440-EXIT.
043277     EXIT.
043278
043279 460-FIND-PARKED-VEHICLE.
043280     MOVE "460-FIND-PARKED-VEHICLE" TO PARA-NAME.
043281     IF VTAB-REG-NUMBER(VEH-IDX) EQUAL TO PRKSLT-REG-NUMBER
043282         MOVE "Y" TO PARK-VEH-FOUND-SW.
043283 460-EXIT.
043284     EXIT.
043285
043400*  ------------------------------------------------------------
043500*  SECTION 2 - BOOKING REPORT, OCCUPIED SLOTS ONLY, JOINED TO
043600*  THE VEHICLE TABLE (REQ LOT-082).
043700*  ------------------------------------------------------------
043800 500-BOOKING-REPORT.
043900     MOVE "500-BOOKING-REPORT" TO PARA-NAME.
044000     MOVE "Booking Report" TO HDR-TITLE.
044100     MOVE ZERO TO WS-LINES.
044200     MOVE 1 TO WS-PAGES.
044300     MOVE ZERO TO BOOKINGS-LISTED.
044400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
044500     PERFORM 520-WRITE-BOOK-COLM-HDR THRU 520-EXIT.
044600
044700     PERFORM 540-BOOK-DETAIL THRU 540-EXIT
044800             VARYING WS-SLOT-RRN FROM 1 BY 1 UNTIL WS-SLOT-RRN > 50.
044900
045000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
045100     MOVE BOOKINGS-LISTED TO BOOK-COUNT-O.
045200     WRITE RPT-REC FROM WS-BOOK-COUNT-REC AFTER ADVANCING 1.
045300 500-EXIT.
045400     EXIT.
045500
045600 520-WRITE-BOOK-COLM-HDR.
045700     MOVE "520-WRITE-BOOK-COLM-HDR" TO PARA-NAME.
045800     WRITE RPT-REC FROM WS-BOOK-COLM-HDR AFTER ADVANCING 2.
045900     ADD +1 TO WS-LINES.
046000 520-EXIT.
046100     EXIT.
046200
046300 540-BOOK-DETAIL.
046400     MOVE "540-BOOK-DETAIL" TO PARA-NAME.
046500     READ PARKLOT INTO PARKING-SLOT-REC
046600         INVALID KEY
046700             MOVE "** PROBLEM READING PARKLOT" TO ABEND-REASON
046800             MOVE PFCODE TO EXPECTED-VAL
046900             GO TO 1000-ABEND-RTN
047000     END-READ.
047100
047200     IF NOT PRKSLT-OCCUPIED
047300         GO TO 540-EXIT.
047400
047500     IF WS-LINES > 45
047600         PERFORM 650-PAGE-BREAK THRU 650-EXIT.
047700
047750     MOVE "N" TO BOOK-VEH-FOUND-SW.
047800     PERFORM 560-FIND-BOOKED-VEHICLE THRU 560-EXIT
047900             VARYING VEH-IDX FROM 1 BY 1
048000             UNTIL VEH-IDX > VEH-TAB-CNT
048100             OR BOOK-VEH-TAB-FOUND.
048300
048400     MOVE PRKSLT-REG-NUMBER TO BD-REG-NUMBER-O.
048500     MOVE PRKSLT-ZONE       TO BD-ZONE-O.
048600     MOVE PRKSLT-SLOT       TO BD-SLOT-O.
048700     MOVE PRKSLT-STATUS     TO BD-STATUS-O.
048800
048900     IF VEH-IDX > VEH-TAB-CNT
049000         MOVE SPACES TO BD-OWNER-NAME-O, BD-PHONE-O,
049100                        BD-VEH-TYPE-O, BD-ENTRY-TIME-O
049200     ELSE
049300         MOVE VTAB-OWNER-NAME(VEH-IDX) TO BD-OWNER-NAME-O
049400         MOVE VTAB-PHONE(VEH-IDX)      TO BD-PHONE-O
049500         MOVE VTAB-VEH-TYPE(VEH-IDX)   TO BD-VEH-TYPE-O
049600         MOVE VTAB-ENTRY-TIME(VEH-IDX) TO WS-STAMP-IN
049700         PERFORM 690-FORMAT-STAMP THRU 690-EXIT
049800         MOVE WS-FMT-STAMP-OUT          TO BD-ENTRY-TIME-O
049900     END-IF.
050000
050100     WRITE RPT-REC FROM WS-BOOK-DETAIL-REC AFTER ADVANCING 1.
050200     ADD +1 TO WS-LINES.
050300     ADD +1 TO BOOKINGS-LISTED.
050400 540-EXIT.
050500     EXIT.
050600
050700 560-FIND-BOOKED-VEHICLE.
050800     MOVE "560-FIND-BOOKED-VEHICLE" TO PARA-NAME.
050850     IF VTAB-REG-NUMBER(VEH-IDX) EQUAL TO PRKSLT-REG-NUMBER
050870         MOVE "Y" TO BOOK-VEH-FOUND-SW.
050900 560-EXIT.
051000     EXIT.
051100
051200*  ------------------------------------------------------------
051300*  SECTION 3 - BILLING HISTORY LISTING, GRAND/PAID/UNPAID
051400*  AMOUNT TOTALS (REQ LOT-061).
051500*  ------------------------------------------------------------
051600 600-HISTORY-LISTING.
051700     MOVE "600-HISTORY-LISTING" TO PARA-NAME.
051800     MOVE "Billing History Listing" TO HDR-TITLE.
051900     MOVE ZERO TO WS-LINES.
052000     MOVE 1 TO WS-PAGES.
052100     MOVE ZERO TO HIST-GRAND-TOTAL, HIST-PAID-TOTAL,
052200                  HIST-UNPAID-TOTAL.
052300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
052400     PERFORM 620-WRITE-HIST-COLM-HDR THRU 620-EXIT.
052500
052600     READ HISTORY INTO PARKING-HISTORY-REC
052700         AT END
052800         MOVE "10" TO HFCODE
052900     END-READ.
053000     PERFORM 640-HIST-DETAIL THRU 640-EXIT
053100             UNTIL NO-MORE-HISTORY.
053200
053300     PERFORM 690-HIST-TOTALS THRU 690-HIST-TOTALS-EXIT.
053400 600-EXIT.
053500     EXIT.
053600
053700 620-WRITE-HIST-COLM-HDR.
053800     MOVE "620-WRITE-HIST-COLM-HDR" TO PARA-NAME.
053900     WRITE RPT-REC FROM WS-HIST-COLM-HDR AFTER ADVANCING 2.
054000     ADD +1 TO WS-LINES.
054100 620-EXIT.
054200     EXIT.
054300
054400 640-HIST-DETAIL.
054500     MOVE "640-HIST-DETAIL" TO PARA-NAME.
054600     IF WS-LINES > 45
054700         PERFORM 650-PAGE-BREAK THRU 650-EXIT.
054800
054900     MOVE HIST-ID          TO HD-HIST-ID-O.
055000     MOVE HIST-REG-NUMBER  TO HD-REG-NUMBER-O.
055100     MOVE HIST-VEH-TYPE    TO HD-VEH-TYPE-O.
055200     MOVE HIST-ZONE        TO HD-ZONE-O.
055300     MOVE HIST-SLOT        TO HD-SLOT-O.
055400     MOVE HIST-DURATION-MIN TO HD-DURATION-O.
055500     MOVE HIST-AMOUNT      TO HD-AMOUNT-O.
055600     MOVE HIST-STATUS      TO HD-STATUS-O.
055700
055800     MOVE HIST-ENTRY-TIME TO WS-STAMP-IN.
055900     PERFORM 690-FORMAT-STAMP THRU 690-EXIT.
056000     MOVE WS-FMT-STAMP-OUT TO HD-ENTRY-TIME-O.
056100
056200     MOVE HIST-EXIT-TIME TO WS-STAMP-IN.
056300     PERFORM 690-FORMAT-STAMP THRU 690-EXIT.
056400     MOVE WS-FMT-STAMP-OUT TO HD-EXIT-TIME-O.
056500
056600     WRITE RPT-REC FROM WS-HIST-DETAIL-REC AFTER ADVANCING 1.
056700     ADD +1 TO WS-LINES.
056800
056900     ADD HIST-AMOUNT TO HIST-GRAND-TOTAL.
057000     IF HIST-PAID
057100         ADD HIST-AMOUNT TO HIST-PAID-TOTAL
057200     ELSE
057300         ADD HIST-AMOUNT TO HIST-UNPAID-TOTAL.
057400
057500     READ HISTORY INTO PARKING-HISTORY-REC
057600         AT END
057700         MOVE "10" TO HFCODE
057800     END-READ.
057900 640-EXIT.
058000     EXIT.
058100
058200*  A SINGLE 14-CHAR STAMP (WS-STAMP-IN) IS REFORMATTED TO THE
058300*  PRINTABLE DD/MM/YYYY HH:MM:SS USED ON EVERY REPORT SECTION.
058400 690-FORMAT-STAMP.
058500     MOVE "690-FORMAT-STAMP" TO PARA-NAME.
058600     MOVE SI-DD   TO FMT-DD.
058700     MOVE SI-MM   TO FMT-MM.
058800     MOVE SI-YYYY TO FMT-YYYY.
058900     MOVE SI-HH   TO FMT-HH.
059000     MOVE SI-MN   TO FMT-MN.
059100     MOVE SI-SS   TO FMT-SS.
059200 690-EXIT.
059300     EXIT.
059400
059500 690-HIST-TOTALS.
059600     MOVE "690-HIST-TOTALS" TO PARA-NAME.
059700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
059800     MOVE "GRAND TOTAL AMOUNT:" TO HTOT-LABEL-O.
059900     MOVE HIST-GRAND-TOTAL       TO HTOT-AMOUNT-O.
060000     WRITE RPT-REC FROM WS-HIST-TOTAL-REC AFTER ADVANCING 1.
060100     MOVE "PAID TOTAL AMOUNT:"  TO HTOT-LABEL-O.
060200     MOVE HIST-PAID-TOTAL        TO HTOT-AMOUNT-O.
060300     WRITE RPT-REC FROM WS-HIST-TOTAL-REC AFTER ADVANCING 1.
060400     MOVE "UNPAID TOTAL AMOUNT:" TO HTOT-LABEL-O.
060500     MOVE HIST-UNPAID-TOTAL       TO HTOT-AMOUNT-O.
060600     WRITE RPT-REC FROM WS-HIST-TOTAL-REC AFTER ADVANCING 1.
060700 690-HIST-TOTALS-EXIT.
060800     EXIT.
060900
061000 650-PAGE-BREAK.
061100     WRITE RPT-REC FROM WS-BLANK-LINE.
061200     WRITE RPT-REC FROM WS-BLANK-LINE.
061300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
061400 650-EXIT.
061500     EXIT.
061600
061700 700-WRITE-PAGE-HDR.
061800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
061900     WRITE RPT-REC FROM WS-BLANK-LINE
062000         AFTER ADVANCING 1.
062100     MOVE WS-PAGES TO PAGE-NBR-O.
062200     WRITE RPT-REC FROM WS-PAGE-HDR-REC
062300         AFTER ADVANCING TOP-OF-FORM.
062400     MOVE ZERO TO WS-LINES.
062500     ADD +1 TO WS-PAGES.
062600     WRITE RPT-REC FROM WS-BLANK-LINE
062700         AFTER ADVANCING 1.
062800 700-EXIT.
062900     EXIT.
063000
063100 720-WRITE-SLOT-COLM-HDR.
063200     MOVE "720-WRITE-SLOT-COLM-HDR" TO PARA-NAME.
063300     WRITE RPT-REC FROM WS-SLOT-COLM-HDR AFTER ADVANCING 2.
063400     ADD +1 TO WS-LINES.
063500 720-EXIT.
063600     EXIT.
063700
063800 800-CLOSE-FILES.
063900     MOVE "800-CLOSE-FILES" TO PARA-NAME.
064000     CLOSE PARKLOT, HISTORY, PARKRPT-FILE, SYSOUT.
064100 800-EXIT.
064200     EXIT.
064300
064400 900-CLEANUP.
064500     MOVE "900-CLEANUP" TO PARA-NAME.
064600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
064700     DISPLAY "******** NORMAL END OF JOB PARKLIST ********".
064800 900-EXIT.
064900     EXIT.
065000
065100 1000-ABEND-RTN.
065200     WRITE SYSOUT-REC FROM ABEND-REC.
065300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
065400     DISPLAY "*** ABNORMAL END OF JOB-PARKLIST ***" UPON CONSOLE.
065500     DIVIDE ZERO-VAL INTO ONE-VAL.
