000100******************************************************************
000200*    COPYBOOK   :  PARKMSTR
000300*    DESCRIPTION :  PARKING SLOT MASTER RECORD LAYOUT.  ONE ENTRY
000400*                   PER PHYSICAL SLOT IN THE LOT, 50 SLOTS TOTAL
000500*                   (ZONES A-E, 10 SLOTS PER ZONE).  PULLED INTO
000600*                   WORKING-STORAGE AND MOVED INTO/FROM THE SHORT
000700*                   FD RECORD ON THE PARKLOT FILE -- SAME SHORT-FD
000800*                   RECORD HABIT USED ELSEWHERE IN THIS SHOP.
000900*    RELATIVE ORG :  RECORD NUMBER = SLOT-ID (1-50).
001000*    MAINTENANCE :
001100*     09/14/87  RJH  ORIGINAL COPY MEMBER FOR LOT-1 CONVERSION.   091487RJ
001200*     04/03/91  RJH  ADDED PRKSLT-STATUS-FLAG REDEFINES FOR THE   040391RJ
001300*                    NEW SLOT-COUNT REPORT (REQ LOT-114).
001400*     11/20/95  CWT  ADDED PRKSLT-SLOT-R REDEFINES, ZONE BREAK.   112095CW
001500******************************************************************
001600 01  PARKING-SLOT-REC.
001700     05  PRKSLT-ID               PIC 9(4).
001800     05  PRKSLT-ZONE              PIC X(1).
001900         88  PRKSLT-ZONE-A        VALUE "A".
002000         88  PRKSLT-ZONE-B        VALUE "B".
002100         88  PRKSLT-ZONE-C        VALUE "C".
002200         88  PRKSLT-ZONE-D        VALUE "D".
002300         88  PRKSLT-ZONE-E        VALUE "E".
002400         88  PRKSLT-VALID-ZONE    VALUES ARE "A","B","C","D","E".
002500     05  PRKSLT-SLOT              PIC X(3).
002600     05  PRKSLT-SLOT-R REDEFINES PRKSLT-SLOT.
002700         10  PRKSLT-SLOT-PFX      PIC X(1).
002800         10  PRKSLT-SLOT-NBR      PIC X(2).
002900     05  PRKSLT-STATUS            PIC X(10).
003000         88  PRKSLT-AVAILABLE     VALUES ARE "Available",
003100                                    "AVAILABLE", "available".
003200         88  PRKSLT-OCCUPIED      VALUES ARE "Occupied",
003300                                    "OCCUPIED", "occupied".
003400     05  PRKSLT-STATUS-FLAG REDEFINES PRKSLT-STATUS.
003500         10  PRKSLT-STATUS-1ST    PIC X(1).
003600         10  FILLER               PIC X(9).
003700     05  PRKSLT-REG-NUMBER        PIC X(12).
003800*04039111RJH RESERVED FOR GROWTH - NOT PART OF THE PARKLOT RECORD
003900     05  FILLER                  PIC X(4).
