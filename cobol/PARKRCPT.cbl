000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PARKRCPT.
000400 AUTHOR. R J HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/08/92.
000700 DATE-COMPILED. 02/08/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ------------------------------------------------------------
001200*    02/08/92  RJH  ORIGINAL PROGRAM.  LOOKS UP AND PRINTS THE    020892RJ
001300*                   PARKING RECEIPT DOCUMENT FOR A VEHICLE
001400*                   (REQ LOT-070).
001500*    11/20/95  CWT  RECEIPT TABLE LOAD-AND-SCAN ADDED SO MULTIPLE 112095CW
001600*                   LOOKUP REQUESTS DON'T EACH REREAD THE FILE
001700*                   FROM THE TOP.
001800*    01/22/99  DLK  YEAR-2000 CERTIFICATION.  RECEIPT DATE WAS    012299DL
001900*                   ALREADY CARRYING A 4-DIGIT YEAR ON FILE - NO
002000*                   CODE CHANGE REQUIRED, RECORDED FOR THE AUDIT.
002100*    ------------------------------------------------------------
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT SYSOUT
003400     ASSIGN TO UT-S-SYSOUT
003500       ORGANIZATION IS SEQUENTIAL.
003600
003700     SELECT PARKTRAN-FILE
003800     ASSIGN TO PARKTRAN
003900       ORGANIZATION IS LINE SEQUENTIAL
004000       FILE STATUS IS TFCODE.
004100
004200     SELECT RECEIPTS
004300     ASSIGN TO RECEIPTS
004400       ORGANIZATION IS SEQUENTIAL
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS RFCODE.
004700
004800     SELECT PARKRCT-FILE
004900     ASSIGN TO UT-S-PARKRCT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SYSOUT
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 80 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS SYSOUT-REC.
006000 01  SYSOUT-REC                   PIC X(80).
006100
006200****** ONE RECEIPT LOOKUP REQUEST PER LINE - REG NUMBER ONLY.
006300****** OTHER TRANSACTION TYPES ON THIS FILE ARE SKIPPED.
006400 FD  PARKTRAN-FILE
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS PARKTRAN-FD-REC.
006700 01  PARKTRAN-FD-REC              PIC X(67).
006800
006900****** EVERY RECEIPT ON FILE, UNPAID AND PAID MARKERS ALIKE,
007000****** LOADED INTO RCPT-TAB AT HOUSEKEEPING.
007100 FD  RECEIPTS
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 103 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS RECEIPT-REC.
007700 01  RECEIPT-REC.
007800     05  FILLER                   PIC X(6).
007900     05  FILLER                   PIC X(97).
008000
008100****** PRINTED RECEIPT DOCUMENT - ONE DOCUMENT PER LOOKUP.
008200 FD  PARKRCT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 80 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS RCT-REC.
008800 01  RCT-REC                      PIC X(80).
008900
009000** QSAM FILE
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  TFCODE                   PIC X(2).
009500         88  NO-MORE-TRANS        VALUE "10".
009600     05  RFCODE                   PIC X(2).
009700         88  NO-MORE-RECEIPTS     VALUE "10".
009750     05  FILLER                    PIC X(1).
009800
009900 COPY PARKTRAN.
010000 COPY PARKRCT.
010300 01  RCPT-TAB-HEADER.
010400     05  RCPT-TAB-CNT             PIC 9(5) COMP.
010500     05  FILLER                    PIC X(1).
010600 01  RECEIPT-TABLE.
010700     05  RCPT-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY RCPT-IDX.
010800         10  RTAB-ID              PIC 9(6).
010900         10  RTAB-REG-NUMBER      PIC X(12).
011000         10  RTAB-VEH-TYPE        PIC X(12).
011100         10  RTAB-OWNER-NAME      PIC X(25).
011200         10  RTAB-PHONE           PIC X(12).
011300         10  RTAB-DURATION-MIN    PIC 9(7).
011400         10  RTAB-AMOUNT          PIC S9(7)V99.
011500         10  RTAB-AMOUNT-R REDEFINES RTAB-AMOUNT PIC S9(9).
011600         10  RTAB-DATE            PIC X(14).
011700         10  RTAB-STATUS          PIC X(6).
011800
011900*  THE PRINTED RECEIPT DOCUMENT, ONE 01-LEVEL PER LINE - SAME
012000*  ONE-01-LEVEL-PER-PRINT-LINE HABIT USED ELSEWHERE IN THIS SHOP.
012100     05  FILLER                    PIC X(1).
012200 01  WS-RCPT-TITLE-REC.
012300     05  FILLER                   PIC X(14) VALUE SPACES.
012400     05  FILLER                   PIC X(15) VALUE "PARKING RECEIPT".
012500     05  FILLER                   PIC X(51) VALUE SPACES.
012600 01  WS-RCPT-REG-REC.
012700     05  FILLER                   PIC X(20) VALUE
012800                                   "REGISTRATION NUMBER".
012900     05  FILLER                   PIC X(3) VALUE " : ".
013000     05  RR-REG-NUMBER-O          PIC X(12).
013100     05  FILLER                   PIC X(45) VALUE SPACES.
013200 01  WS-RCPT-TYPE-REC.
013300     05  FILLER                   PIC X(20) VALUE "VEHICLE TYPE".
013400     05  FILLER                   PIC X(3) VALUE " : ".
013500     05  RT-VEH-TYPE-O            PIC X(12).
013600     05  FILLER                   PIC X(45) VALUE SPACES.
013700 01  WS-RCPT-OWNER-REC.
013800     05  FILLER                   PIC X(20) VALUE "OWNER NAME".
013900     05  FILLER                   PIC X(3) VALUE " : ".
014000     05  RO-OWNER-NAME-O          PIC X(25).
014100     05  FILLER                   PIC X(32) VALUE SPACES.
014200 01  WS-RCPT-PHONE-REC.
014300     05  FILLER                   PIC X(20) VALUE "PHONE NUMBER".
014400     05  FILLER                   PIC X(3) VALUE " : ".
014500     05  RP-PHONE-O               PIC X(12).
014600     05  FILLER                   PIC X(45) VALUE SPACES.
014700 01  WS-RCPT-DUR-REC.
014800     05  FILLER                   PIC X(20) VALUE "TOTAL DURATION".
014900     05  FILLER                   PIC X(3) VALUE " : ".
015000     05  RD-DURATION-O            PIC ZZZZZZ9.
015100     05  FILLER                   PIC X(1) VALUE SPACE.
015200     05  FILLER                   PIC X(7) VALUE "MINUTES".
015300     05  FILLER                   PIC X(42) VALUE SPACES.
015400 01  WS-RCPT-AMT-REC.
015500     05  FILLER                   PIC X(20) VALUE "AMOUNT".
015600     05  FILLER                   PIC X(3) VALUE " : ".
015700     05  FILLER                   PIC X(3) VALUE "RS ".
015800     05  RA-AMOUNT-O              PIC Z,ZZZ,ZZ9.99.
015900     05  FILLER                   PIC X(42) VALUE SPACES.
016000 01  WS-RCPT-DATE-REC.
016100     05  FILLER                   PIC X(20) VALUE "RECEIPT DATE".
016200     05  FILLER                   PIC X(3) VALUE " : ".
016300     05  RDATE-O                  PIC X(19).
016400     05  FILLER                   PIC X(38) VALUE SPACES.
016500
016600*  WORK AREA TO REFORMAT THE 14-CHAR STAMP TO THE PRINTABLE
016700*  DD/MM/YYYY HH:MM:SS SHOWN ON THE RECEIPT DOCUMENT.
016800 77  WS-STAMP-IN                  PIC X(14).
016900 77  WS-STAMP-IN-R REDEFINES WS-STAMP-IN.
017000     05  SI-YYYY                  PIC 9(4).
017100     05  SI-MM                    PIC 9(2).
017200     05  SI-DD                    PIC 9(2).
017300     05  SI-HH                    PIC 9(2).
017400     05  SI-MN                    PIC 9(2).
017500     05  SI-SS                    PIC 9(2).
017700 01  WS-FMT-STAMP-OUT.
017800     05  FMT-DD                   PIC 9(2).
017900     05  FILLER                   PIC X(1) VALUE "/".
018000     05  FMT-MM                   PIC 9(2).
018100     05  FILLER                   PIC X(1) VALUE "/".
018200     05  FMT-YYYY                 PIC 9(4).
018300     05  FILLER                   PIC X(1) VALUE SPACE.
018400     05  FMT-HH                   PIC 9(2).
018500     05  FILLER                   PIC X(1) VALUE ":".
018600     05  FMT-MN                   PIC 9(2).
018700     05  FILLER                   PIC X(1) VALUE ":".
018800     05  FMT-SS                   PIC 9(2).
018900
019000 01  COUNTERS-AND-ACCUMULATORS.
019100     05  RECORDS-READ             PIC S9(7) COMP.
019200     05  RECORDS-PRINTED          PIC S9(7) COMP.
019300     05  RECORDS-REJECTED         PIC S9(7) COMP.
019400
019500     05  FILLER                    PIC X(1).
019600 01  FLAGS-AND-SWITCHES.
019700     05  MORE-TRANS-SW            PIC X(1) VALUE "Y".
019800         88  NO-MORE-TRANS-RECS   VALUE "N".
019900     05  RCPT-FOUND-SW            PIC X(1) VALUE "N".
020000         88  RCPT-TAB-FOUND       VALUE "Y".
020050     05  FILLER                   PIC X(1).
020100
020200 COPY ABENDREC.
020300
020400 PROCEDURE DIVISION.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600     PERFORM 100-MAINLINE THRU 100-EXIT
020700             UNTIL NO-MORE-TRANS-RECS.
020800     PERFORM 900-CLEANUP THRU 900-EXIT.
020900     MOVE ZERO TO RETURN-CODE.
021000     GOBACK.
021100
021200 000-HOUSEKEEPING.
021300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021400     DISPLAY "******** BEGIN JOB PARKRCPT ********".
021500     OPEN OUTPUT SYSOUT.
021600     OPEN INPUT PARKTRAN-FILE.
021700     OPEN INPUT RECEIPTS.
021800     OPEN OUTPUT PARKRCT-FILE.
021900     MOVE ZERO TO RECORDS-READ, RECORDS-PRINTED, RECORDS-REJECTED.
022000     MOVE ZERO TO RCPT-TAB-CNT.
022100
022200     PERFORM 050-LOAD-RECEIPT-TABLE THRU 050-EXIT
022300             UNTIL NO-MORE-RECEIPTS.
022400     CLOSE RECEIPTS.
022500
022600     READ PARKTRAN-FILE INTO PARKTRAN-SHORT
022700         AT END
022800         MOVE "N" TO MORE-TRANS-SW
022900     END-READ.
023000 000-EXIT.
023100     EXIT.
023200
023300 050-LOAD-RECEIPT-TABLE.
023400     MOVE "050-LOAD-RECEIPT-TABLE" TO PARA-NAME.
023500     READ RECEIPTS INTO PARKING-RECEIPT-REC
023600         AT END
023700         MOVE "10" TO RFCODE
023800         GO TO 050-EXIT
023900     END-READ.
024000     ADD +1 TO RCPT-TAB-CNT.
024100     SET RCPT-IDX TO RCPT-TAB-CNT.
024200     MOVE RCPT-ID           TO RTAB-ID(RCPT-IDX).
024300     MOVE RCPT-REG-NUMBER   TO RTAB-REG-NUMBER(RCPT-IDX).
024400     MOVE RCPT-VEH-TYPE     TO RTAB-VEH-TYPE(RCPT-IDX).
024500     MOVE RCPT-OWNER-NAME   TO RTAB-OWNER-NAME(RCPT-IDX).
024600     MOVE RCPT-PHONE        TO RTAB-PHONE(RCPT-IDX).
024700     MOVE RCPT-DURATION-MIN TO RTAB-DURATION-MIN(RCPT-IDX).
024800     MOVE RCPT-AMOUNT       TO RTAB-AMOUNT(RCPT-IDX).
024900     MOVE RCPT-DATE         TO RTAB-DATE(RCPT-IDX).
025000     MOVE RCPT-STATUS       TO RTAB-STATUS(RCPT-IDX).
025100 050-EXIT.
025200     EXIT.
025300
025400 100-MAINLINE.
025500     MOVE "100-MAINLINE" TO PARA-NAME.
025600     ADD +1 TO RECORDS-READ.
025700     IF PSHORT-TYPE EQUAL TO "R"
025800         PERFORM 200-FIND-RECEIPT THRU 200-EXIT
025900     END-IF.
026000
026100     READ PARKTRAN-FILE INTO PARKTRAN-SHORT
026200         AT END
026300         MOVE "N" TO MORE-TRANS-SW
026400     END-READ.
026500 100-EXIT.
026600     EXIT.
026700
026800*  FIRST RECEIPT IN RCPT-ID ORDER FOR THIS REGISTRATION NUMBER -
026900*  THE TABLE IS IN THE SAME ORDER THE FILE WAS APPENDED IN, SO A
027000*  STRAIGHT FORWARD SCAN FINDS IT (REQ LOT-070).
027100 200-FIND-RECEIPT.
027200     MOVE "200-FIND-RECEIPT" TO PARA-NAME.
027300     MOVE "N" TO RCPT-FOUND-SW.
027400     PERFORM 210-SCAN-RECEIPT-TABLE THRU 210-EXIT
027500             VARYING RCPT-IDX FROM 1 BY 1
027600             UNTIL RCPT-IDX > RCPT-TAB-CNT OR RCPT-TAB-FOUND.
027700
027800     IF NOT RCPT-TAB-FOUND
027900         DISPLAY "Receipt not found for this vehicle."
028000         ADD +1 TO RECORDS-REJECTED
028100         GO TO 200-EXIT.
028200
028300     PERFORM 300-PRINT-RECEIPT THRU 300-EXIT.
028400     ADD +1 TO RECORDS-PRINTED.
028500 200-EXIT.
028600     EXIT.
028700
028800 210-SCAN-RECEIPT-TABLE.
028900     MOVE "210-SCAN-RECEIPT-TABLE" TO PARA-NAME.
029000     IF RTAB-REG-NUMBER(RCPT-IDX) EQUAL TO PSHORT-REG-NUMBER
029100         MOVE "Y" TO RCPT-FOUND-SW.
029200 210-EXIT.
029300     EXIT.
029400
029500 300-PRINT-RECEIPT.
029600     MOVE "300-PRINT-RECEIPT" TO PARA-NAME.
029700     WRITE RCT-REC FROM WS-RCPT-TITLE-REC.
029800
029900     MOVE RTAB-REG-NUMBER(RCPT-IDX) TO RR-REG-NUMBER-O.
030000     WRITE RCT-REC FROM WS-RCPT-REG-REC.
030100
030200     MOVE RTAB-VEH-TYPE(RCPT-IDX)   TO RT-VEH-TYPE-O.
030300     WRITE RCT-REC FROM WS-RCPT-TYPE-REC.
030400
030500     MOVE RTAB-OWNER-NAME(RCPT-IDX) TO RO-OWNER-NAME-O.
030600     WRITE RCT-REC FROM WS-RCPT-OWNER-REC.
030700
030800     MOVE RTAB-PHONE(RCPT-IDX)      TO RP-PHONE-O.
030900     WRITE RCT-REC FROM WS-RCPT-PHONE-REC.
031000
031100     MOVE RTAB-DURATION-MIN(RCPT-IDX) TO RD-DURATION-O.
031200     WRITE RCT-REC FROM WS-RCPT-DUR-REC.
031300
031400     MOVE RTAB-AMOUNT(RCPT-IDX)      TO RA-AMOUNT-O.
031500     WRITE RCT-REC FROM WS-RCPT-AMT-REC.
031600
031700     MOVE RTAB-DATE(RCPT-IDX) TO WS-STAMP-IN.
031800     MOVE SI-DD   TO FMT-DD.
031900     MOVE SI-MM   TO FMT-MM.
032000     MOVE SI-YYYY TO FMT-YYYY.
032100     MOVE SI-HH   TO FMT-HH.
032200     MOVE SI-MN   TO FMT-MN.
032300     MOVE SI-SS   TO FMT-SS.
032400     MOVE WS-FMT-STAMP-OUT TO RDATE-O.
032500     WRITE RCT-REC FROM WS-RCPT-DATE-REC.
032600 300-EXIT.
032700     EXIT.
032800
032900 700-CLOSE-FILES.
033000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
033100     CLOSE PARKTRAN-FILE, PARKRCT-FILE, SYSOUT.
033200 700-EXIT.
033300     EXIT.
033400
033500 900-CLEANUP.
033600     MOVE "900-CLEANUP" TO PARA-NAME.
033700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033800     DISPLAY "** LOOKUP REQUESTS READ **".
033900     DISPLAY RECORDS-READ.
034000     DISPLAY "** RECEIPTS PRINTED **".
034100     DISPLAY RECORDS-PRINTED.
034200     DISPLAY "** LOOKUPS REJECTED **".
034300     DISPLAY RECORDS-REJECTED.
034400     DISPLAY "******** NORMAL END OF JOB PARKRCPT ********".
034500 900-EXIT.
034600     EXIT.
034700
034800 1000-ABEND-RTN.
034900     WRITE SYSOUT-REC FROM ABEND-REC.
035000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
035100     DISPLAY "*** ABNORMAL END OF JOB-PARKRCPT ***" UPON CONSOLE.
035200     DIVIDE ZERO-VAL INTO ONE-VAL.
