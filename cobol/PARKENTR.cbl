000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PARKENTR.
000400 AUTHOR. R J HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/21/87.
000700 DATE-COMPILED. 09/21/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ------------------------------------------------------------
001200*    09/21/87  RJH  ORIGINAL PROGRAM.  BOOKS AN ARRIVING VEHICLE  092187RJ
001300*                   INTO A REQUESTED ZONE/SLOT (REQ LOT-002).
001400*    02/11/88  RJH  ADDED DUPLICATE-REGISTRATION CHECK AGAINST    021188RJ
001500*                   THE IN-MEMORY VEHICLE TABLE.
001600*    04/03/91  RJH  VEHICLE LOOKUP CHANGED FROM A FILE RESCAN PER 040391RJ
001700*                   TRANSACTION TO A TABLE LOAD AT HOUSEKEEPING
001800*                   AND SEARCH, FOR PERFORMANCE (REQ LOT-050).
001900*    11/20/95  CWT  CONVERTED PARKLOT FROM INDEXED TO RELATIVE    112095CW
002000*                   ORGANIZATION PER THE NEW SYSTEMS STANDARD.
002100*    01/22/99  DLK  YEAR-2000 CERTIFICATION.  ADDED CENTURY       012299DL
002200*                   WINDOWING ON THE ACCEPT-FROM-DATE RESULT SO
002300*                   VEH-ENTRY-TIME CARRIES A 4-DIGIT YEAR.
002400*    08/14/01  JMS  TICKET LOT-201.  VEHICLE TABLE RAISED FROM    081401JM
002500*                   200 TO 500 ENTRIES - LOT-1 WAS RUNNING OUT OF
002600*                   ROOM BEFORE THE NIGHTLY ARCHIVE JOB.
002700*    ------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT PARKTRAN-FILE
004400     ASSIGN TO PARKTRAN
004500       ORGANIZATION IS LINE SEQUENTIAL
004600       FILE STATUS IS TFCODE.
004700
004800     SELECT VEHICLE
004900     ASSIGN TO VEHICLES
005000       ORGANIZATION IS SEQUENTIAL
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS VFCODE.
005300
005400     SELECT PARKLOT
005500            ASSIGN       TO PARKLOT
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE  IS DYNAMIC
005800            RELATIVE KEY IS WS-SLOT-RRN
005900            FILE STATUS  IS PFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 80 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC                   PIC X(80).
007000
007100****** ONE ENTRY REQUEST PER LINE - REG#, OWNER, PHONE, TYPE,
007200****** ZONE AND SLOT REQUESTED.  NON-ENTRY TRANSACTION TYPES ON
007300****** THIS FILE ARE SKIPPED - THEY BELONG TO PARKEXIT/PARKPAY.
007400 FD  PARKTRAN-FILE
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS PARKTRAN-FD-REC.
007700 01  PARKTRAN-FD-REC              PIC X(67).
007800
007900****** VEHICLES CURRENTLY REGISTERED.  LOADED INTO VEH-TAB AT
008000****** HOUSEKEEPING, UPDATED IN MEMORY, REWRITTEN WHOLESALE AT
008100****** CLEANUP - SAME LOAD-AT-START/REWRITE-AT-END TABLE HABIT
008150****** USED ELSEWHERE IN THIS SHOP.
008200 FD  VEHICLE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 75 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS VEHICLE-REC.
008800 01  VEHICLE-REC.
008900     05  FILLER                   PIC X(12).
009000     05  FILLER                   PIC X(63).
009100
009200****** PARKLOT IS THE 50-SLOT PARKING LOT MASTER, RELATIVE BY
009300****** SLOT-ID.  OPENED I-O SO A BOOKED SLOT CAN BE REWRITTEN.
009400 FD  PARKLOT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 30 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS PARKLOT-REC.
010000 01  PARKLOT-REC.
010100     05  FILLER                   PIC X(4).
010200     05  FILLER                   PIC X(26).
010300
010400** RELATIVE FILE
010500 WORKING-STORAGE SECTION.
010600
010700 01  FILE-STATUS-CODES.
010800     05  TFCODE                   PIC X(2).
010900         88  NO-MORE-TRANS        VALUE "10".
011000     05  VFCODE                   PIC X(2).
011100         88  NO-MORE-VEHICLES     VALUE "10".
011200     05  PFCODE                   PIC X(2).
011300         88  PARKLOT-FOUND        VALUE "00".
011400         88  PARKLOT-NOT-FOUND    VALUE "23".
011450     05  FILLER                    PIC X(1).
011500
011600 COPY PARKTRAN.
011700 COPY PARKMSTR.
011800 COPY VEHMSTR.
012000 77  WS-SLOT-RRN                  PIC 9(4) COMP.
012100
012200 01  VEH-TAB-HEADER.
012300     05  VEH-TAB-CNT              PIC 9(4) COMP.
012400     05  FILLER                    PIC X(1).
012500 01  VEHICLE-TABLE.
012600     05  VEH-TAB-ENTRY OCCURS 500 TIMES INDEXED BY VEH-IDX.
012700         10  VTAB-REG-NUMBER      PIC X(12).
012800         10  VTAB-OWNER-NAME      PIC X(25).
012900         10  VTAB-PHONE           PIC X(12).
013000         10  VTAB-VEH-TYPE        PIC X(12).
013100         10  VTAB-ENTRY-TIME      PIC X(14).
013200
013300     05  FILLER                    PIC X(1).
013400 01  WS-DATE-FIELDS.
013500     05  WS-DATE-YYMMDD           PIC 9(6).
013600     05  WS-DATE-R REDEFINES WS-DATE-YYMMDD.
013700         10  WS-DATE-YY           PIC 9(2).
013800         10  WS-DATE-MM           PIC 9(2).
013900         10  WS-DATE-DD           PIC 9(2).
014000     05  FILLER                    PIC X(1).
014100 01  WS-TIME-FIELDS.
014200     05  WS-TIME-HHMMSS           PIC 9(8).
014300     05  WS-TIME-R REDEFINES WS-TIME-HHMMSS.
014400         10  WS-TIME-HH           PIC 9(2).
014500         10  WS-TIME-MM           PIC 9(2).
014600         10  WS-TIME-SS           PIC 9(2).
014700         10  WS-TIME-HS           PIC 9(2).
014800     05  FILLER                    PIC X(1).
014900 01  WS-CENTURY-DATE.
015000     05  WS-CENT-CC               PIC 9(2).
015100     05  WS-CENT-YYYY             PIC 9(4).
015200     05  FILLER                    PIC X(1).
015300 01  WS-ENTRY-STAMP                PIC X(14).
015400 01  WS-ENTRY-STAMP-R REDEFINES WS-ENTRY-STAMP.
015500     05  WS-STAMP-YYYY            PIC 9(4).
015600     05  WS-STAMP-MM              PIC 9(2).
015700     05  WS-STAMP-DD              PIC 9(2).
015800     05  WS-STAMP-HH              PIC 9(2).
015900     05  WS-STAMP-MN              PIC 9(2).
016000     05  WS-STAMP-SS              PIC 9(2).
016100
016300 01  COUNTERS-AND-ACCUMULATORS.
016400     05  RECORDS-READ             PIC S9(7) COMP.
016500     05  RECORDS-BOOKED           PIC S9(7) COMP.
016600     05  RECORDS-REJECTED         PIC S9(7) COMP.
016700
016800     05  FILLER                    PIC X(1).
016900 01  FLAGS-AND-SWITCHES.
017000     05  MORE-TRANS-SW            PIC X(1) VALUE "Y".
017100         88  NO-MORE-TRANS-RECS   VALUE "N".
017200     05  DUP-VEHICLE-SW           PIC X(1) VALUE "N".
017300         88  DUP-VEHICLE-FOUND    VALUE "Y".
017400     05  SLOT-FOUND-SW            PIC X(1) VALUE "N".
017500         88  REQUESTED-SLOT-FOUND VALUE "Y".
017550     05  FILLER                   PIC X(1).
017600
017700 COPY ABENDREC.
017800
017900 PROCEDURE DIVISION.
018000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018100     PERFORM 100-MAINLINE THRU 100-EXIT
018200             UNTIL NO-MORE-TRANS-RECS.
018300     PERFORM 900-CLEANUP THRU 900-EXIT.
018400     MOVE ZERO TO RETURN-CODE.
018500     GOBACK.
018600
018700 000-HOUSEKEEPING.
018800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018900     DISPLAY "******** BEGIN JOB PARKENTR ********".
019000     OPEN OUTPUT SYSOUT.
019100     OPEN INPUT PARKTRAN-FILE.
019200     OPEN INPUT VEHICLE.
019300     OPEN I-O PARKLOT.
019400     MOVE ZERO TO RECORDS-READ, RECORDS-BOOKED, RECORDS-REJECTED.
019500     MOVE ZERO TO VEH-TAB-CNT.
019600
019700*  LOAD THE CURRENT VEHICLE ROSTER INTO VEH-TAB
019800     PERFORM 050-LOAD-VEHICLE-TABLE THRU 050-EXIT
019900             UNTIL NO-MORE-VEHICLES.
020000     CLOSE VEHICLE.
020100
020200     READ PARKTRAN-FILE INTO PARKING-TRANSACTION-REC
020300         AT END
020400         MOVE "N" TO MORE-TRANS-SW
020500     END-READ.
020600 000-EXIT.
020700     EXIT.
020800
020900 050-LOAD-VEHICLE-TABLE.
021000     MOVE "050-LOAD-VEHICLE-TABLE" TO PARA-NAME.
021100     READ VEHICLE INTO VEHICLE-MASTER-REC
021200         AT END
021300         MOVE "10" TO VFCODE
021400         GO TO 050-EXIT
021500     END-READ.
021600     ADD +1 TO VEH-TAB-CNT.
021700     SET VEH-IDX TO VEH-TAB-CNT.
021800     MOVE VEH-REG-NUMBER TO VTAB-REG-NUMBER(VEH-IDX).
021900     MOVE VEH-OWNER-NAME TO VTAB-OWNER-NAME(VEH-IDX).
022000     MOVE VEH-PHONE      TO VTAB-PHONE(VEH-IDX).
022100     MOVE VEH-TYPE       TO VTAB-VEH-TYPE(VEH-IDX).
022200     MOVE VEH-ENTRY-TIME TO VTAB-ENTRY-TIME(VEH-IDX).
022300 050-EXIT.
022400     EXIT.
022500
022600 100-MAINLINE.
022700     MOVE "100-MAINLINE" TO PARA-NAME.
022800     ADD +1 TO RECORDS-READ.
022900     IF PTRAN-ENTRY
023000         PERFORM 200-PROCESS-ENTRY THRU 200-EXIT
023100     END-IF.
023200
023300     READ PARKTRAN-FILE INTO PARKING-TRANSACTION-REC
023400         AT END
023500         MOVE "N" TO MORE-TRANS-SW
023600     END-READ.
023700 100-EXIT.
023800     EXIT.
023900
024000 200-PROCESS-ENTRY.
024100     MOVE "200-PROCESS-ENTRY" TO PARA-NAME.
024200     MOVE "N" TO DUP-VEHICLE-SW.
024300     PERFORM 210-CHECK-DUP-VEHICLE THRU 210-EXIT
024400             VARYING VEH-IDX FROM 1 BY 1
024500             UNTIL VEH-IDX > VEH-TAB-CNT OR DUP-VEHICLE-FOUND.
024600
024700     IF DUP-VEHICLE-FOUND
024800         DISPLAY "Vehicle " PTRAN-REG-NUMBER
024900                 " is already registered."
025000         ADD +1 TO RECORDS-REJECTED
025100         GO TO 200-EXIT.
025200
025300     MOVE "N" TO SLOT-FOUND-SW.
025400     PERFORM 220-FIND-REQUESTED-SLOT THRU 220-EXIT
025500             VARYING WS-SLOT-RRN FROM 1 BY 1
025600             UNTIL WS-SLOT-RRN > 50 OR REQUESTED-SLOT-FOUND.
025700
025800     IF NOT REQUESTED-SLOT-FOUND
025900         DISPLAY "Parking slot does not exist or is already "
026000                 "occupied."
026100         ADD +1 TO RECORDS-REJECTED
026200         GO TO 200-EXIT.
026300
026400     PERFORM 300-GET-ENTRY-STAMP THRU 300-EXIT.
026500     PERFORM 310-ADD-VEHICLE-ENTRY THRU 310-EXIT.
026600     PERFORM 320-OCCUPY-SLOT THRU 320-EXIT.
026700
026800     DISPLAY "Vehicle registered successfully in Zone "
026900             PTRAN-ZONE " Slot " PTRAN-SLOT "."
027000     ADD +1 TO RECORDS-BOOKED.
027100 200-EXIT.
027200     EXIT.
027300
027400 210-CHECK-DUP-VEHICLE.
027500     MOVE "210-CHECK-DUP-VEHICLE" TO PARA-NAME.
027600     IF VTAB-REG-NUMBER(VEH-IDX) EQUAL TO PTRAN-REG-NUMBER
027700         MOVE "Y" TO DUP-VEHICLE-SW.
027800 210-EXIT.
027900     EXIT.
028000
028100 220-FIND-REQUESTED-SLOT.
028200     MOVE "220-FIND-REQUESTED-SLOT" TO PARA-NAME.
028300     READ PARKLOT INTO PARKING-SLOT-REC
028400         INVALID KEY
028500             MOVE "** PROBLEM READING PARKLOT" TO ABEND-REASON
028600             MOVE PFCODE TO EXPECTED-VAL
028700             GO TO 1000-ABEND-RTN
028800     END-READ.
028900     IF PRKSLT-ZONE EQUAL TO PTRAN-ZONE
029000        AND PRKSLT-SLOT EQUAL TO PTRAN-SLOT
029100        AND PRKSLT-AVAILABLE
029200         MOVE "Y" TO SLOT-FOUND-SW.
029300 220-EXIT.
029400     EXIT.
029500
029600 300-GET-ENTRY-STAMP.
029700     MOVE "300-GET-ENTRY-STAMP" TO PARA-NAME.
029800     ACCEPT WS-DATE-YYMMDD FROM DATE.
029900     ACCEPT WS-TIME-HHMMSS FROM TIME.
030000*01229911DLK Y2K WINDOW - BELOW 50 IS 20XX, 50 AND OVER IS 19XX
030100     IF WS-DATE-YY < 50
030200         MOVE 20 TO WS-CENT-CC
030300     ELSE
030400         MOVE 19 TO WS-CENT-CC
030500     END-IF.
030600     COMPUTE WS-CENT-YYYY = (WS-CENT-CC * 100) + WS-DATE-YY.
030700     MOVE WS-CENT-YYYY TO WS-STAMP-YYYY.
030800     MOVE WS-DATE-MM   TO WS-STAMP-MM.
030900     MOVE WS-DATE-DD   TO WS-STAMP-DD.
031000     MOVE WS-TIME-HH   TO WS-STAMP-HH.
031100     MOVE WS-TIME-MM   TO WS-STAMP-MN.
031200     MOVE WS-TIME-SS   TO WS-STAMP-SS.
031300 300-EXIT.
031400     EXIT.
031500
031600 310-ADD-VEHICLE-ENTRY.
031700     MOVE "310-ADD-VEHICLE-ENTRY" TO PARA-NAME.
031800     ADD +1 TO VEH-TAB-CNT.
031900     SET VEH-IDX TO VEH-TAB-CNT.
032000     MOVE PTRAN-REG-NUMBER TO VTAB-REG-NUMBER(VEH-IDX).
032100     MOVE PTRAN-OWNER-NAME TO VTAB-OWNER-NAME(VEH-IDX).
032200     MOVE PTRAN-PHONE      TO VTAB-PHONE(VEH-IDX).
032300     MOVE PTRAN-VEH-TYPE   TO VTAB-VEH-TYPE(VEH-IDX).
032400     MOVE WS-ENTRY-STAMP   TO VTAB-ENTRY-TIME(VEH-IDX).
032500 310-EXIT.
032600     EXIT.
032700
032800 320-OCCUPY-SLOT.
032900     MOVE "320-OCCUPY-SLOT" TO PARA-NAME.
033000     MOVE "Occupied"       TO PRKSLT-STATUS.
033100     MOVE PTRAN-REG-NUMBER TO PRKSLT-REG-NUMBER.
033200     REWRITE PARKLOT-REC FROM PARKING-SLOT-REC
033300         INVALID KEY
033400             MOVE "** PROBLEM REWRITING PARKLOT" TO ABEND-REASON
033500             MOVE PFCODE TO EXPECTED-VAL
033600             GO TO 1000-ABEND-RTN
033700     END-REWRITE.
033800 320-EXIT.
033900     EXIT.
034000
034100 700-CLOSE-FILES.
034200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
034300     CLOSE PARKTRAN-FILE, PARKLOT, SYSOUT.
034400 700-EXIT.
034500     EXIT.
034600
034700 800-REWRITE-VEHICLE-FILE.
034800     MOVE "800-REWRITE-VEHICLE-FILE" TO PARA-NAME.
034900     OPEN OUTPUT VEHICLE.
035000     PERFORM 810-WRITE-VEHICLE-ENTRY THRU 810-EXIT
035100             VARYING VEH-IDX FROM 1 BY 1
035200             UNTIL VEH-IDX > VEH-TAB-CNT.
035300     CLOSE VEHICLE.
035400 800-EXIT.
035500     EXIT.
035600
035700 810-WRITE-VEHICLE-ENTRY.
035800     MOVE "810-WRITE-VEHICLE-ENTRY" TO PARA-NAME.
035900     INITIALIZE VEHICLE-MASTER-REC.
036000     MOVE VTAB-REG-NUMBER(VEH-IDX) TO VEH-REG-NUMBER.
036100     MOVE VTAB-OWNER-NAME(VEH-IDX) TO VEH-OWNER-NAME.
036200     MOVE VTAB-PHONE(VEH-IDX)      TO VEH-PHONE.
036300     MOVE VTAB-VEH-TYPE(VEH-IDX)   TO VEH-TYPE.
036400     MOVE VTAB-ENTRY-TIME(VEH-IDX) TO VEH-ENTRY-TIME.
036500     WRITE VEHICLE-REC FROM VEHICLE-MASTER-REC.
036600 810-EXIT.
036700     EXIT.
036800
036900 900-CLEANUP.
037000     MOVE "900-CLEANUP" TO PARA-NAME.
037100     PERFORM 800-REWRITE-VEHICLE-FILE THRU 800-EXIT.
037200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037300     DISPLAY "** TRANSACTIONS READ **".
037400     DISPLAY RECORDS-READ.
037500     DISPLAY "** VEHICLES BOOKED **".
037600     DISPLAY RECORDS-BOOKED.
037700     DISPLAY "** TRANSACTIONS REJECTED **".
037800     DISPLAY RECORDS-REJECTED.
037900     DISPLAY "******** NORMAL END OF JOB PARKENTR ********".
038000 900-EXIT.
038100     EXIT.
038200
038300 1000-ABEND-RTN.
038400     WRITE SYSOUT-REC FROM ABEND-REC.
038500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038600     DISPLAY "*** ABNORMAL END OF JOB-PARKENTR ***" UPON CONSOLE.
038700     DIVIDE ZERO-VAL INTO ONE-VAL.
