000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PARKEXIT.
000400 AUTHOR. R J HOLLAND.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/05/87.
000700 DATE-COMPILED. 10/05/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG
001100*    ------------------------------------------------------------
001200*    10/05/87  RJH  ORIGINAL PROGRAM.  GENERATES THE BILL WHEN A  100587RJ
001300*                   VEHICLE LEAVES - HISTORY + RECEIPT RECORDS
001400*                   (REQ LOT-004).
001500*    02/11/88  RJH  DURATION CALCULATION CHANGED FROM A STRAIGHT  021188RJ
001600*                   FIELD SUBTRACT (WRONG ACROSS MIDNIGHT) TO A
001700*                   JULIAN-DAY-NUMBER BASED ELAPSED-SECONDS CALC.
001800*    04/03/91  RJH  VEHICLE LOOKUP CHANGED TO A TABLE LOAD AT     040391RJ
001900*                   HOUSEKEEPING AND SEARCH (REQ LOT-050).
002000*    11/20/95  CWT  CONVERTED PARKLOT FROM INDEXED TO RELATIVE    112095CW
002100*                   ORGANIZATION PER THE NEW SYSTEMS STANDARD.
002200*    01/22/99  DLK  YEAR-2000 CERTIFICATION.  VEH-ENTRY-TIME AND  012299DL
002300*                   THE NEW EXIT STAMP BOTH CARRY 4-DIGIT YEARS -
002400*                   THE JULIAN-DAY ROUTINE NEEDED NO CHANGE.
002500*    ------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SYSOUT
003800     ASSIGN TO UT-S-SYSOUT
003900       ORGANIZATION IS SEQUENTIAL.
004000
004100     SELECT PARKTRAN-FILE
004200     ASSIGN TO PARKTRAN
004300       ORGANIZATION IS LINE SEQUENTIAL
004400       FILE STATUS IS TFCODE.
004500
004600     SELECT VEHICLE
004700     ASSIGN TO VEHICLES
004800       ORGANIZATION IS SEQUENTIAL
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS VFCODE.
005100
005200     SELECT PARKLOT
005300            ASSIGN       TO PARKLOT
005400            ORGANIZATION IS RELATIVE
005500            ACCESS MODE  IS DYNAMIC
005600            RELATIVE KEY IS WS-SLOT-RRN
005700            FILE STATUS  IS PFCODE.
005800
005900     SELECT HISTORY
006000     ASSIGN TO HISTORY
006100       ORGANIZATION IS SEQUENTIAL
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS HFCODE.
006400
006500     SELECT RECEIPTS
006600     ASSIGN TO RECEIPTS
006700       ORGANIZATION IS SEQUENTIAL
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS RFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 80 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC                   PIC X(80).
008000
008100****** ONE EXIT REQUEST PER LINE - REGISTRATION NUMBER ONLY.
008200****** OTHER TRANSACTION TYPES ON THIS FILE ARE SKIPPED.
008300 FD  PARKTRAN-FILE
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS PARKTRAN-FD-REC.
008600 01  PARKTRAN-FD-REC              PIC X(67).
008700
008800 FD  VEHICLE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 75 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS VEHICLE-REC.
009400 01  VEHICLE-REC.
009500     05  FILLER                   PIC X(12).
009600     05  FILLER                   PIC X(63).
009700
009800 FD  PARKLOT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 30 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS PARKLOT-REC.
010400 01  PARKLOT-REC.
010500     05  FILLER                   PIC X(4).
010600     05  FILLER                   PIC X(26).
010700
010800****** NEW UNPAID BILLS ARE APPENDED HERE IN HIST-ID ORDER.
010900 FD  HISTORY
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 121 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS HISTORY-REC.
011500 01  HISTORY-REC.
011600     05  FILLER                   PIC X(6).
011700     05  FILLER                   PIC X(115).
011800
011900****** NEW UNPAID RECEIPTS ARE APPENDED HERE IN RCPT-ID ORDER.
012000 FD  RECEIPTS
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 103 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS RECEIPT-REC.
012600 01  RECEIPT-REC.
012700     05  FILLER                   PIC X(6).
012800     05  FILLER                   PIC X(97).
012900
013000** QSAM FILE
013100 WORKING-STORAGE SECTION.
013200
013300 01  FILE-STATUS-CODES.
013400     05  TFCODE                   PIC X(2).
013500         88  NO-MORE-TRANS        VALUE "10".
013600     05  VFCODE                   PIC X(2).
013700         88  NO-MORE-VEHICLES     VALUE "10".
013800     05  PFCODE                   PIC X(2).
013900         88  PARKLOT-FOUND        VALUE "00".
014000     05  HFCODE                   PIC X(2).
014100         88  NO-MORE-HISTORY      VALUE "10".
014200     05  RFCODE                   PIC X(2).
014300         88  CODE-WRITE           VALUE SPACES.
014350     05  FILLER                    PIC X(1).
014400
014500 COPY PARKTRAN.
014600 COPY PARKMSTR.
014700 COPY PARKHIST.
014800 COPY PARKRCT.
014900 COPY VEHMSTR.
015100 77  WS-SLOT-RRN                  PIC 9(4) COMP.
015200
015300 01  VEH-TAB-HEADER.
015400     05  VEH-TAB-CNT              PIC 9(4) COMP.
015500     05  FILLER                    PIC X(1).
015600 01  VEHICLE-TABLE.
015700     05  VEH-TAB-ENTRY OCCURS 500 TIMES INDEXED BY VEH-IDX.
015800         10  VTAB-REG-NUMBER      PIC X(12).
015900         10  VTAB-OWNER-NAME      PIC X(25).
016000         10  VTAB-PHONE           PIC X(12).
016100         10  VTAB-VEH-TYPE        PIC X(12).
016200         10  VTAB-ENTRY-TIME      PIC X(14).
016300
016400     05  FILLER                    PIC X(1).
016500 01  WS-DATE-FIELDS.
016600     05  WS-DATE-YYMMDD           PIC 9(6).
016700     05  WS-DATE-R REDEFINES WS-DATE-YYMMDD.
016800         10  WS-DATE-YY           PIC 9(2).
016900         10  WS-DATE-MM           PIC 9(2).
017000         10  WS-DATE-DD           PIC 9(2).
017100     05  FILLER                    PIC X(1).
017200 01  WS-TIME-FIELDS.
017300     05  WS-TIME-HHMMSS           PIC 9(8).
017400     05  WS-TIME-R REDEFINES WS-TIME-HHMMSS.
017500         10  WS-TIME-HH           PIC 9(2).
017600         10  WS-TIME-MM           PIC 9(2).
017700         10  WS-TIME-SS           PIC 9(2).
017800         10  WS-TIME-HS           PIC 9(2).
017900     05  FILLER                    PIC X(1).
018000 01  WS-CENTURY-DATE.
018100     05  WS-CENT-CC               PIC 9(2).
018200     05  WS-CENT-YYYY             PIC 9(4).
018300     05  FILLER                    PIC X(1).
018400 01  WS-EXIT-STAMP                PIC X(14).
018500 01  WS-EXIT-STAMP-R REDEFINES WS-EXIT-STAMP.
018600     05  WS-STAMP-YYYY            PIC 9(4).
018700     05  WS-STAMP-MM              PIC 9(2).
018800     05  WS-STAMP-DD              PIC 9(2).
018900     05  WS-STAMP-HH              PIC 9(2).
019000     05  WS-STAMP-MN              PIC 9(2).
019100     05  WS-STAMP-SS              PIC 9(2).
019200
019300*  WORK AREA TO PICK THE ENTRY STAMP APART - VTAB-ENTRY-TIME IN
019400*  THE TABLE IS CARRIED FLAT, UNLIKE VEH-ENTRY-TIME IN VEHMSTR.
019600 01  WS-ENTRY-STAMP                PIC X(14).
019700 01  WS-ENTRY-STAMP-R REDEFINES WS-ENTRY-STAMP.
019800     05  WS-ENT-YYYY               PIC 9(4).
019900     05  WS-ENT-MM                 PIC 9(2).
020000     05  WS-ENT-DD                 PIC 9(2).
020100     05  WS-ENT-HH                 PIC 9(2).
020200     05  WS-ENT-MN                 PIC 9(2).
020300     05  WS-ENT-SS                 PIC 9(2).
020400
020500*  ELAPSED-TIME WORK AREA - JULIAN-DAY-NUMBER BASED SO A STAY
020600*  THAT CROSSES MIDNIGHT (OR NEW YEAR) STILL COMES OUT RIGHT.
020800 01  WS-DATE-CALC.
020900     05  WS-DC-YEAR               PIC 9(4).
021000     05  WS-DC-MONTH               PIC 9(2).
021100     05  WS-DC-DAY                PIC 9(2).
021200     05  WS-DC-HOUR                PIC 9(2).
021300     05  WS-DC-MINUTE              PIC 9(2).
021400     05  WS-DC-SECOND              PIC 9(2).
021500     05  WS-DC-A                   PIC S9(4) COMP.
021600     05  WS-DC-Y                   PIC S9(9) COMP.
021700     05  WS-DC-M                   PIC S9(4) COMP.
021800     05  WS-DC-T1                  PIC S9(9) COMP.
021900     05  WS-DC-T2                  PIC S9(9) COMP.
022000     05  WS-DC-T3                  PIC S9(9) COMP.
022100     05  WS-DC-T4                  PIC S9(9) COMP.
022200     05  WS-DC-JDN                 PIC S9(9) COMP.
022300     05  WS-DC-ABS-SECONDS         PIC S9(18) COMP.
022400     05  FILLER                    PIC X(1).
022500 01  WS-ENTRY-ABS-SECONDS          PIC S9(18) COMP.
022600 01  WS-EXIT-ABS-SECONDS           PIC S9(18) COMP.
022700 01  WS-DURATION-SECONDS           PIC S9(18) COMP.
022800
022900 01  COUNTERS-AND-ACCUMULATORS.
023000     05  RECORDS-READ              PIC S9(7) COMP.
023100     05  RECORDS-BILLED            PIC S9(7) COMP.
023200     05  RECORDS-REJECTED          PIC S9(7) COMP.
023300     05  HIST-ID-SEQ               PIC 9(6).
023400     05  RCPT-ID-SEQ               PIC 9(6).
023500
023600     05  FILLER                    PIC X(1).
023700 01  FLAGS-AND-SWITCHES.
023800     05  MORE-TRANS-SW             PIC X(1) VALUE "Y".
023900         88  NO-MORE-TRANS-RECS    VALUE "N".
024000     05  VEH-FOUND-SW              PIC X(1) VALUE "N".
024100         88  VEH-TAB-FOUND         VALUE "Y".
024200     05  SLOT-FOUND-SW             PIC X(1) VALUE "N".
024300         88  OCCUPIED-SLOT-FOUND   VALUE "Y".
024400     05  CALL-RET-CODE             PIC 9(4) COMP.
024500
024600*  PASSED BY REFERENCE TO CALCFARE ON THE CALL BELOW - SAME
024700*  SHAPE AS THAT SUBPROGRAM'S OWN LINKAGE SECTION COPY.
024800     05  FILLER                    PIC X(1).
024900 01  CALC-FARE-REC.
025000     05  CALC-VEH-TYPE             PIC X(12).
025100     05  CALC-DURATION-MIN         PIC 9(7) COMP.
025200     05  CALC-AMOUNT               PIC S9(7)V99 COMP-3.
025300     05  CALC-AMOUNT-TRACE REDEFINES CALC-AMOUNT PIC S9(9).
025400     05  FILLER                    PIC X(1) VALUE SPACE.
025500
025600 COPY ABENDREC.
025700
025800 PROCEDURE DIVISION.
025900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026000     PERFORM 100-MAINLINE THRU 100-EXIT
026100             UNTIL NO-MORE-TRANS-RECS.
026200     PERFORM 900-CLEANUP THRU 900-EXIT.
026300     MOVE ZERO TO RETURN-CODE.
026400     GOBACK.
026500
026600 000-HOUSEKEEPING.
026700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026800     DISPLAY "******** BEGIN JOB PARKEXIT ********".
026900     OPEN OUTPUT SYSOUT.
027000     OPEN INPUT PARKTRAN-FILE.
027100     OPEN INPUT VEHICLE.
027200     OPEN I-O PARKLOT.
027300     OPEN EXTEND HISTORY.
027400     OPEN EXTEND RECEIPTS.
027500     MOVE ZERO TO RECORDS-READ, RECORDS-BILLED, RECORDS-REJECTED.
027600     MOVE ZERO TO VEH-TAB-CNT, HIST-ID-SEQ, RCPT-ID-SEQ.
027700
027800     PERFORM 050-LOAD-VEHICLE-TABLE THRU 050-EXIT
027900             UNTIL NO-MORE-VEHICLES.
028000     CLOSE VEHICLE.
028100
028200     READ PARKTRAN-FILE INTO PARKTRAN-SHORT
028300         AT END
028400         MOVE "N" TO MORE-TRANS-SW
028500     END-READ.
028600 000-EXIT.
028700     EXIT.
028800
028900 050-LOAD-VEHICLE-TABLE.
029000     MOVE "050-LOAD-VEHICLE-TABLE" TO PARA-NAME.
029100     READ VEHICLE INTO VEHICLE-MASTER-REC
029200         AT END
029300         MOVE "10" TO VFCODE
029400         GO TO 050-EXIT
029500     END-READ.
029600     ADD +1 TO VEH-TAB-CNT.
029700     SET VEH-IDX TO VEH-TAB-CNT.
029800     MOVE VEH-REG-NUMBER TO VTAB-REG-NUMBER(VEH-IDX).
029900     MOVE VEH-OWNER-NAME TO VTAB-OWNER-NAME(VEH-IDX).
030000     MOVE VEH-PHONE      TO VTAB-PHONE(VEH-IDX).
030100     MOVE VEH-TYPE       TO VTAB-VEH-TYPE(VEH-IDX).
030200     MOVE VEH-ENTRY-TIME TO VTAB-ENTRY-TIME(VEH-IDX).
030300 050-EXIT.
030400     EXIT.
030500
030600 100-MAINLINE.
030700     MOVE "100-MAINLINE" TO PARA-NAME.
030800     ADD +1 TO RECORDS-READ.
030900     IF PSHORT-TYPE EQUAL TO "X"
031000         PERFORM 200-PROCESS-EXIT THRU 200-EXIT
031100     END-IF.
031200
031300     READ PARKTRAN-FILE INTO PARKTRAN-SHORT
031400         AT END
031500         MOVE "N" TO MORE-TRANS-SW
031600     END-READ.
031700 100-EXIT.
031800     EXIT.
031900
032000 200-PROCESS-EXIT.
032100     MOVE "200-PROCESS-EXIT" TO PARA-NAME.
032200     MOVE "N" TO VEH-FOUND-SW.
032300     PERFORM 210-FIND-VEHICLE THRU 210-EXIT
032400             VARYING VEH-IDX FROM 1 BY 1
032500             UNTIL VEH-IDX > VEH-TAB-CNT OR VEH-TAB-FOUND.
032600
032700     IF NOT VEH-TAB-FOUND
032800         DISPLAY "Vehicle not found!"
032900         ADD +1 TO RECORDS-REJECTED
033000         GO TO 200-EXIT.
033100
033200     MOVE "N" TO SLOT-FOUND-SW.
033300     PERFORM 220-FIND-OCCUPIED-SLOT THRU 220-EXIT
033400             VARYING WS-SLOT-RRN FROM 1 BY 1
033500             UNTIL WS-SLOT-RRN > 50 OR OCCUPIED-SLOT-FOUND.
033600
033700     IF NOT OCCUPIED-SLOT-FOUND
033800         DISPLAY "Parking slot not found!"
033900         ADD +1 TO RECORDS-REJECTED
034000         GO TO 200-EXIT.
034100
034200     PERFORM 300-CALC-DURATION THRU 300-EXIT.
034300     PERFORM 310-CALC-CHARGE THRU 310-EXIT.
034400     IF CALL-RET-CODE NOT EQUAL TO ZERO
034500         DISPLAY "Unknown vehicle type"
034600         ADD +1 TO RECORDS-REJECTED
034700         GO TO 200-EXIT.
034800
034900     PERFORM 320-WRITE-HISTORY THRU 320-EXIT.
035000     PERFORM 330-WRITE-RECEIPT THRU 330-EXIT.
035100     PERFORM 340-DISPLAY-RESULT THRU 340-EXIT.
035200     ADD +1 TO RECORDS-BILLED.
035300 200-EXIT.
035400     EXIT.
035500
035600 210-FIND-VEHICLE.
035700     MOVE "210-FIND-VEHICLE" TO PARA-NAME.
035800     IF VTAB-REG-NUMBER(VEH-IDX) EQUAL TO PSHORT-REG-NUMBER
035900         MOVE "Y" TO VEH-FOUND-SW.
036000 210-EXIT.
036100     EXIT.
036200
036300 220-FIND-OCCUPIED-SLOT.
036400     MOVE "220-FIND-OCCUPIED-SLOT" TO PARA-NAME.
036500     READ PARKLOT INTO PARKING-SLOT-REC
036600         INVALID KEY
036700             MOVE "** PROBLEM READING PARKLOT" TO ABEND-REASON
036800             MOVE PFCODE TO EXPECTED-VAL
036900             GO TO 1000-ABEND-RTN
037000     END-READ.
037100     IF PRKSLT-REG-NUMBER EQUAL TO PSHORT-REG-NUMBER
037200         MOVE "Y" TO SLOT-FOUND-SW.
037300 220-EXIT.
037400     EXIT.
037500
037600 300-CALC-DURATION.
037700     MOVE "300-CALC-DURATION" TO PARA-NAME.
037800     ACCEPT WS-DATE-YYMMDD FROM DATE.
037900     ACCEPT WS-TIME-HHMMSS FROM TIME.
038000*02118811RJH Y2K WINDOW - BELOW 50 IS 20XX, 50 AND OVER IS 19XX
038100     IF WS-DATE-YY < 50
038200         MOVE 20 TO WS-CENT-CC
038300     ELSE
038400         MOVE 19 TO WS-CENT-CC
038500     END-IF.
038600     COMPUTE WS-CENT-YYYY = (WS-CENT-CC * 100) + WS-DATE-YY.
038700     MOVE WS-CENT-YYYY TO WS-STAMP-YYYY.
038800     MOVE WS-DATE-MM   TO WS-STAMP-MM.
038900     MOVE WS-DATE-DD   TO WS-STAMP-DD.
039000     MOVE WS-TIME-HH   TO WS-STAMP-HH.
039100     MOVE WS-TIME-MM   TO WS-STAMP-MN.
039200     MOVE WS-TIME-SS   TO WS-STAMP-SS.
039300
039400     MOVE VTAB-ENTRY-TIME(VEH-IDX) TO WS-ENTRY-STAMP.
039500     MOVE WS-ENT-YYYY  TO WS-DC-YEAR.
039600     MOVE WS-ENT-MM    TO WS-DC-MONTH.
039700     MOVE WS-ENT-DD    TO WS-DC-DAY.
039800     MOVE WS-ENT-HH    TO WS-DC-HOUR.
039900     MOVE WS-ENT-MN    TO WS-DC-MINUTE.
040000     MOVE WS-ENT-SS    TO WS-DC-SECOND.
040100     PERFORM 400-CALC-ABS-SECONDS THRU 400-EXIT.
040200     MOVE WS-DC-ABS-SECONDS TO WS-ENTRY-ABS-SECONDS.
040300
040400     MOVE WS-STAMP-YYYY TO WS-DC-YEAR.
040500     MOVE WS-STAMP-MM   TO WS-DC-MONTH.
040600     MOVE WS-STAMP-DD   TO WS-DC-DAY.
040700     MOVE WS-STAMP-HH   TO WS-DC-HOUR.
040800     MOVE WS-STAMP-MN   TO WS-DC-MINUTE.
040900     MOVE WS-STAMP-SS   TO WS-DC-SECOND.
041000     PERFORM 400-CALC-ABS-SECONDS THRU 400-EXIT.
041100     MOVE WS-DC-ABS-SECONDS TO WS-EXIT-ABS-SECONDS.
041200
041300     COMPUTE WS-DURATION-SECONDS =
041400         WS-EXIT-ABS-SECONDS - WS-ENTRY-ABS-SECONDS.
041500     COMPUTE HIST-DURATION-MIN = WS-DURATION-SECONDS / 60.
041600 300-EXIT.
041700     EXIT.
041800
041900*  JULIAN-DAY-NUMBER ROUTINE (FLIEGEL-VAN FLANDERN FORM).  EACH
042000*  DIVISION IS ITS OWN COMPUTE SO COBOL TRUNCATES AT EVERY STEP,
042100*  THE SAME AS THE ALGORITHM REQUIRES.
042200 400-CALC-ABS-SECONDS.
042300     MOVE "400-CALC-ABS-SECONDS" TO PARA-NAME.
042400     COMPUTE WS-DC-A = (14 - WS-DC-MONTH) / 12.
042500     COMPUTE WS-DC-Y = WS-DC-YEAR + 4800 - WS-DC-A.
042600     COMPUTE WS-DC-M = WS-DC-MONTH + (12 * WS-DC-A) - 3.
042700     COMPUTE WS-DC-T1 = ((153 * WS-DC-M) + 2) / 5.
042800     COMPUTE WS-DC-T2 = WS-DC-Y / 4.
042900     COMPUTE WS-DC-T3 = WS-DC-Y / 100.
043000     COMPUTE WS-DC-T4 = WS-DC-Y / 400.
043100     COMPUTE WS-DC-JDN = WS-DC-DAY + WS-DC-T1 + (365 * WS-DC-Y)
043200         + WS-DC-T2 - WS-DC-T3 + WS-DC-T4 - 32045.
043300     COMPUTE WS-DC-ABS-SECONDS = (WS-DC-JDN * 86400)
043400         + (WS-DC-HOUR * 3600) + (WS-DC-MINUTE * 60)
043500         + WS-DC-SECOND.
043600 400-EXIT.
043700     EXIT.
043800
043900 310-CALC-CHARGE.
044000     MOVE "310-CALC-CHARGE" TO PARA-NAME.
044100     MOVE VTAB-VEH-TYPE(VEH-IDX) TO CALC-VEH-TYPE.
044200     MOVE HIST-DURATION-MIN     TO CALC-DURATION-MIN.
044300     MOVE ZERO TO CALC-AMOUNT, CALL-RET-CODE.
044400     CALL "CALCFARE" USING CALC-FARE-REC, CALL-RET-CODE.
044500     IF CALL-RET-CODE EQUAL TO ZERO
044600         MOVE CALC-AMOUNT TO HIST-AMOUNT.
044700 310-EXIT.
044800     EXIT.
044900
045000 320-WRITE-HISTORY.
045100     MOVE "320-WRITE-HISTORY" TO PARA-NAME.
045200     ADD +1 TO HIST-ID-SEQ.
045300     MOVE HIST-ID-SEQ           TO HIST-ID.
045400     MOVE VTAB-REG-NUMBER(VEH-IDX) TO HIST-REG-NUMBER.
045500     MOVE VTAB-VEH-TYPE(VEH-IDX)   TO HIST-VEH-TYPE.
045600     MOVE VTAB-OWNER-NAME(VEH-IDX) TO HIST-OWNER-NAME.
045700     MOVE VTAB-PHONE(VEH-IDX)      TO HIST-PHONE.
045800     MOVE VTAB-ENTRY-TIME(VEH-IDX) TO HIST-ENTRY-TIME.
045900     MOVE WS-EXIT-STAMP             TO HIST-EXIT-TIME.
046000     MOVE "UNPAID"                  TO HIST-STATUS.
046100     MOVE PRKSLT-ZONE               TO HIST-ZONE.
046200     MOVE PRKSLT-SLOT               TO HIST-SLOT.
046300     WRITE HISTORY-REC FROM PARKING-HISTORY-REC.
046400 320-EXIT.
046500     EXIT.
046600
046700 330-WRITE-RECEIPT.
046800     MOVE "330-WRITE-RECEIPT" TO PARA-NAME.
046900     ADD +1 TO RCPT-ID-SEQ.
047000     MOVE RCPT-ID-SEQ              TO RCPT-ID.
047100     MOVE VTAB-REG-NUMBER(VEH-IDX) TO RCPT-REG-NUMBER.
047200     MOVE VTAB-VEH-TYPE(VEH-IDX)   TO RCPT-VEH-TYPE.
047300     MOVE VTAB-OWNER-NAME(VEH-IDX) TO RCPT-OWNER-NAME.
047400     MOVE VTAB-PHONE(VEH-IDX)      TO RCPT-PHONE.
047500     MOVE HIST-DURATION-MIN         TO RCPT-DURATION-MIN.
047600     MOVE HIST-AMOUNT                TO RCPT-AMOUNT.
047700     MOVE WS-EXIT-STAMP              TO RCPT-DATE.
047800     MOVE "UNPAID"                   TO RCPT-STATUS.
047900     WRITE RECEIPT-REC FROM PARKING-RECEIPT-REC.
048000 330-EXIT.
048100     EXIT.
048200
048300 340-DISPLAY-RESULT.
048400     MOVE "340-DISPLAY-RESULT" TO PARA-NAME.
048500     DISPLAY "Bill generated for " VTAB-VEH-TYPE(VEH-IDX)
048600             ": Rs " HIST-AMOUNT "."
048700 340-EXIT.
048800     EXIT.
048900
049000 700-CLOSE-FILES.
049100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
049200     CLOSE PARKTRAN-FILE, PARKLOT, HISTORY, RECEIPTS, SYSOUT.
049300 700-EXIT.
049400     EXIT.
049500
049600 900-CLEANUP.
049700     MOVE "900-CLEANUP" TO PARA-NAME.
049800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049900     DISPLAY "** TRANSACTIONS READ **".
050000     DISPLAY RECORDS-READ.
050100     DISPLAY "** BILLS GENERATED **".
050200     DISPLAY RECORDS-BILLED.
050300     DISPLAY "** TRANSACTIONS REJECTED **".
050400     DISPLAY RECORDS-REJECTED.
050500     DISPLAY "******** NORMAL END OF JOB PARKEXIT ********".
050600 900-EXIT.
050700     EXIT.
050800
050900 1000-ABEND-RTN.
051000     WRITE SYSOUT-REC FROM ABEND-REC.
051100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051200     DISPLAY "*** ABNORMAL END OF JOB-PARKEXIT ***" UPON CONSOLE.
051300     DIVIDE ZERO-VAL INTO ONE-VAL.
