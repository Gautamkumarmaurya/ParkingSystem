000100******************************************************************
000200*    COPYBOOK   :  PARKHIST
000300*    DESCRIPTION :  PARKING BILLING HISTORY RECORD -- ONE ENTRY
000400*                   WRITTEN PER VEHICLE EXIT.  SEQUENTIAL FILE,
000500*                   APPENDED IN HIST-ID ORDER.  STATUS IS REWRITTEN
000600*                   IN PLACE FROM UNPAID TO PAID BY PARKPAY.
000700*    MAINTENANCE :
000800*     04/03/88  RJH  ORIGINAL COPY MEMBER FOR LOT-1 CONVERSION.   040388RJ
000900*     01/17/91  RJH  ADDED HIST-ENTRY/EXIT-TIME-R REDEFINES.      011791RJ
001000*     11/20/95  CWT  ADDED HIST-AMOUNT-R NUMERIC-EDIT REDEFINE.   112095CW
001100******************************************************************
001200 01  PARKING-HISTORY-REC.
001300     05  HIST-ID                  PIC 9(6).
001400     05  HIST-REG-NUMBER          PIC X(12).
001500     05  HIST-VEH-TYPE            PIC X(12).
001600     05  HIST-OWNER-NAME          PIC X(25).
001700     05  HIST-PHONE               PIC X(12).
001800     05  HIST-ENTRY-TIME          PIC X(14).
001900     05  HIST-ENTRY-TIME-R REDEFINES HIST-ENTRY-TIME.
002000         10  HIST-ENTRY-YYYYMMDD  PIC 9(8).
002100         10  HIST-ENTRY-HHMMSS    PIC 9(6).
002200     05  HIST-EXIT-TIME           PIC X(14).
002300     05  HIST-EXIT-TIME-R REDEFINES HIST-EXIT-TIME.
002400         10  HIST-EXIT-YYYYMMDD   PIC 9(8).
002500         10  HIST-EXIT-HHMMSS     PIC 9(6).
002600     05  HIST-DURATION-MIN        PIC 9(7).
002700     05  HIST-AMOUNT              PIC S9(7)V99.
002800     05  HIST-AMOUNT-R REDEFINES HIST-AMOUNT PIC S9(9).
002900     05  HIST-STATUS              PIC X(6).
003000         88  HIST-UNPAID          VALUE "UNPAID".
003100         88  HIST-PAID            VALUE "PAID  ".
003200     05  HIST-ZONE                PIC X(1).
003300     05  HIST-SLOT                PIC X(3).
003400*01179111RJH RESERVED FOR GROWTH - NOT PART OF THE HISTORY RECORD
003500     05  FILLER                   PIC X(6).
