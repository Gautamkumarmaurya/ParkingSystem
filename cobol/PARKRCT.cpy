000100******************************************************************
000200*    COPYBOOK   :  PARKRCT
000300*    DESCRIPTION :  PARKING RECEIPT RECORD -- ONE ENTRY WRITTEN
000400*                   PER BILL GENERATED (UNPAID) AND ONE MORE
000500*                   WRITTEN PER PAYMENT (PAID MARKER, FIELDS
000600*                   OTHER THAN STATUS LEFT BLANK/ZERO, PER THE
000700*                   ORIGINAL SYSTEM'S OWN HABIT -- DO NOT "FIX").
000800*                   SEQUENTIAL FILE, APPEND-ONLY, RCPT-ID ORDER.
000900*    MAINTENANCE :
001000*     04/03/88  RJH  ORIGINAL COPY MEMBER FOR LOT-1 CONVERSION.   040388RJ
001100*     01/17/91  RJH  ADDED RCPT-DATE-R REDEFINES FOR THE PRINTED  011791RJ
001200*                    RECEIPT DOCUMENT (REQ LOT-061).
001300*     11/20/95  CWT  ADDED RCPT-AMOUNT-R NUMERIC-EDIT REDEFINE.   112095CW
001400******************************************************************
001500 01  PARKING-RECEIPT-REC.
001600     05  RCPT-ID                  PIC 9(6).
001700     05  RCPT-REG-NUMBER          PIC X(12).
001800     05  RCPT-VEH-TYPE            PIC X(12).
001900     05  RCPT-OWNER-NAME          PIC X(25).
002000     05  RCPT-PHONE               PIC X(12).
002100     05  RCPT-DURATION-MIN        PIC 9(7).
002200     05  RCPT-AMOUNT              PIC S9(7)V99.
002300     05  RCPT-AMOUNT-R REDEFINES RCPT-AMOUNT PIC S9(9).
002400     05  RCPT-DATE                PIC X(14).
002500     05  RCPT-DATE-R REDEFINES RCPT-DATE.
002600         10  RCPT-DATE-YYYY       PIC 9(4).
002700         10  RCPT-DATE-MM         PIC 9(2).
002800         10  RCPT-DATE-DD         PIC 9(2).
002900         10  RCPT-DATE-HH         PIC 9(2).
003000         10  RCPT-DATE-MN         PIC 9(2).
003100         10  RCPT-DATE-SS         PIC 9(2).
003200     05  RCPT-STATUS              PIC X(6).
003300         88  RCPT-UNPAID          VALUE "UNPAID".
003400         88  RCPT-PAID            VALUE "PAID  ".
003500*01179111RJH RESERVED FOR GROWTH - NOT PART OF THE RECEIPT RECORD
003600     05  FILLER                   PIC X(5).
